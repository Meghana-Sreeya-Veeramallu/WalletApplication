000100******************************************************************
000200* WALLET-HISTORY
000300*
000400* PRINTS THE PER-WALLET TRANSACTION HISTORY REPORT FROM THE
000500* POSTED-TRANSACTIONS FILE WRITTEN BY WALLET-POST.  A TRANSFER
000600* IS SPLIT INTO TWO REPORT LINES - A DEBIT LEG UNDER THE SENDING
000700* WALLET AND A CREDIT LEG UNDER THE RECEIVING WALLET - SO EVERY
000800* WALLET SEES ITS OWN FULL ACTIVITY.  AN OPTIONAL PARAMETER CARD
000900* CAN RESTRICT THE REPORT TO ONE TRANSACTION TYPE AND CHOOSE THE
001000* SEQUENCE WITHIN A WALLET (TIMESTAMP OR AMOUNT, EITHER WAY).
001100*
001200* USED FILE
001300*    - POSTED TRANSACTIONS (IN)   : POSTIN
001400*    - REPORT PARAMETER CARD (IN) : HISTPARM
001500*    - WALLET HISTORY REPORT (OUT): HISTRPT
001600*
001700******************************************************************
001800 IDENTIFICATION              DIVISION.
001900*-----------------------------------------------------------------
002000 PROGRAM-ID.                 WALLET-HISTORY.
002100 AUTHOR.                     T. L. CARMODY.
002200 INSTALLATION.               MIDLAND SAVINGS DATA PROCESSING CTR.
002300 DATE-WRITTEN.               01/09/90.
002400 DATE-COMPILED.
002500 SECURITY.                   CONFIDENTIAL.
002600*
002700******************************************************************
002800* CHANGE LOG
002900*-----------------------------------------------------------------
003000* 01/09/90  TLC  ORIGINAL PROGRAM - ONE DETAIL LINE PER POSTED    WAL0133 
003100*                TRANSACTION, WALLET-ID CONTROL BREAK, GRAND      WAL0133 
003200*                TOTAL - TICKET WAL-0133.                         WAL0133 
003300* 03/02/90  TLC  TRANSFERS NOW PRINT TWICE - ONCE UNDER THE
003400*                SENDING WALLET, ONCE UNDER THE RECEIVING WALLET
003500*                - OPERATIONS WAS ONLY SEEING HALF THE PICTURE.
003600* 08/14/90  RD   ADDED THE SORTED-WITHIN-WALLET WORK TABLE SO
003700*                THE TWO TRANSFER LEGS LAND IN WALLET-ID ORDER
003800*                REGARDLESS OF WHICH SIDE WAS READ FIRST.
003900* 02/06/91  JKM  ADDED PARAMETER CARD (HISTPARM) FOR AN OPTIONAL  WAL0162 
004000*                TYPE FILTER - REQUEST #WAL-0162.                 WAL0162 
004100* 09/23/92  TLC  ADDED AMOUNT-ASCENDING AND AMOUNT-DESCENDING     WAL0177 
004200*                SORT OPTIONS TO THE PARAMETER CARD - REQUEST     WAL0177 
004300*                #WAL-0177.  DEFAULT REMAINS TIMESTAMP ASCENDING. WAL0177 
004400* 01/11/94  RD   ADDED TIMESTAMP-DESCENDING AS A FOURTH SORT      WAL0184 
004500*                OPTION PER AUDIT REQUEST #WAL-0184.              WAL0184 
004600* 04/05/95  JKM  DEBUG TABLE DUMP ADDED UNDER UPSI-0, SAME AS
004700*                WALLET-POST, FOR A SUSPECT RUN.
004800* 11/02/96  PAS  WALLET TOTAL LINE NOW FLAGS A NEGATIVE NET
004900*                MOVEMENT TO THE OPERATOR CONSOLE FOR REVIEW.
005000* 02/17/97  PAS  REPORT COLUMN HEADINGS REWORDED TO MATCH THE     WAL0203 
005100*                NEW TELLER SCREEN TERMS - TICKET WAL-0203.       WAL0203 
005200* 10/06/98  PAS  Y2K REMEDIATION - TIMESTAMP IS CARRIED AND
005300*                SORTED AS GIVEN, NO CENTURY WINDOWING DONE BY
005400*                THIS PROGRAM.  VERIFIED OK.
005500* 06/30/99  PAS  MISSING PARAMETER CARD NOW DEFAULTS QUIETLY TO   WAL0231 
005600*                NO FILTER / TIMESTAMP ASCENDING INSTEAD OF       WAL0231 
005700*                ABENDING THE RUN - TICKET WAL-0231.              WAL0231 
005800* 01/15/00  PAS  NEGATIVE-NET CONSOLE NOTE IN                     WAL0240 
005900*                400-PRINT-WALLET-TOTAL REWORKED TO TEST THE      WAL0240 
006000*                NUMERIC NET DIRECTLY - SAME DEFECT AS WALLET-    WAL0240 
006100*                POST'S BALANCE TRAP, THE OLD SIGN-PEEL COMPARE   WAL0240 
006200*                AGAINST A DASH COULD NEVER FIRE AGAINST AN       WAL0240 
006300*                OVERPUNCHED BYTE - AUDIT FINDING #WAL-0240.      WAL0240 
006400*                WH-NET-AMOUNT-WORK AND ITS REDEFINE ARE NO       WAL0240 
006500*                LONGER NEEDED AND HAVE BEEN REMOVED.             WAL0240 
006600* 05/30/00  PAS  WH-SORT-J MOVED OUT OF WH-RUN-COUNTERS TO A      WAL0247 
006700*                STANDALONE 77-LEVEL ITEM - IT IS THE SORT'S      WAL0247 
006800*                OWN WORK INDEX, NOT A RUN COUNTER.  300-SORT-    WAL0247 
006900*                HISTORY-TABLE NOW RUNS PERFORM ... THRU THE      WAL0247 
007000*                INSERT PARAGRAPH'S OWN EXIT, AND 500-ADD-        WAL0247 
007100*                SIMPLE-ENTRY REWORKED TO GO TO ITS EXIT ON A     WAL0247 
007200*                FILTERED-OUT TYPE INSTEAD OF NESTING THE TABLE   WAL0247 
007300*                MOVES UNDER AN IF - SHOP CODING STANDARDS        WAL0247 
007400*                REVIEW - TICKET WAL-0247.                        WAL0247 
007500******************************************************************
007600 ENVIRONMENT                 DIVISION.
007700*-----------------------------------------------------------------
007800 CONFIGURATION                SECTION.
007900 SOURCE-COMPUTER.            IBM-370.
008000 OBJECT-COMPUTER.            IBM-370.
008100 SPECIAL-NAMES.
008200     C01 IS TOP-OF-FORM
008300     UPSI-0 IS WH-DEBUG-SWITCH
008400         ON STATUS IS WH-DEBUG-ON
008500         OFF STATUS IS WH-DEBUG-OFF.
008600*-----------------------------------------------------------------
008700 INPUT-OUTPUT                SECTION.
008800 FILE-CONTROL.
008900     SELECT  POSTED-TRANSACTIONS
009000             ASSIGN TO POSTIN
009100             ORGANIZATION IS LINE SEQUENTIAL.
009200
009300     SELECT  HIST-PARM-IN
009400             ASSIGN TO HISTPARM
009500             ORGANIZATION IS LINE SEQUENTIAL.
009600
009700     SELECT  HISTORY-REPORT-OUT
009800             ASSIGN TO HISTRPT
009900             ORGANIZATION IS LINE SEQUENTIAL.
010000
010100******************************************************************
010200 DATA                        DIVISION.
010300*-----------------------------------------------------------------
010400 FILE                        SECTION.
010500 FD  POSTED-TRANSACTIONS
010600     RECORD CONTAINS 50 CHARACTERS
010700     DATA RECORD IS POSTED-TRAN-RECORD.
010800     COPY "PostedTranRecord.cpy".
010900
011000* OPTIONAL RUN-CONTROL CARD - BLANK TYPE FILTER MEANS ALL TYPES,
011100* BLANK OR MISSING SORT OPTION DEFAULTS TO TIMESTAMP ASCENDING.
011200 FD  HIST-PARM-IN
011300     RECORD CONTAINS 12 CHARACTERS
011400     DATA RECORD IS HIST-PARM-RECORD.
011500 01  HIST-PARM-RECORD.
011600     05  HP-TYPE-FILTER      PIC X(10).
011700     05  HP-SORT-OPTION      PIC X(01).
011800         88  HP-SORT-TIME-ASC         VALUE 'T'.
011900         88  HP-SORT-TIME-DESC        VALUE 'S'.
012000         88  HP-SORT-AMT-ASC          VALUE 'A'.
012100         88  HP-SORT-AMT-DESC         VALUE 'D'.
012200     05  FILLER              PIC X(01).
012300
012400 FD  HISTORY-REPORT-OUT
012500     RECORD CONTAINS 80 CHARACTERS
012600     DATA RECORD IS HISTORY-LINE-OUT.
012700 01  HISTORY-LINE-OUT            PIC X(80).
012800
012900*-----------------------------------------------------------------
013000 WORKING-STORAGE             SECTION.
013100*-----------------------------------------------------------------
013200* STANDALONE SORT WORK-INDEX - THE INSERTION POINT TRACKED ACROSS
013300* 400-INSERT-ONE-ENTRY AND ITS 500/600/700 SHIFT-AND-TEST CHAIN -
013400* WAL0247.
013500 77  WH-SORT-J               PIC 9(05) COMP VALUE ZERO.
013600*    This record is for getting the name of the weekday for the
013700*    report title, same table the posting suite's sister report
013800*    has always used.
013900 01  DAY-RECORD.
014000     05  FILLER              PIC X(09) VALUE 'MONDAY'.
014100     05  FILLER              PIC X(09) VALUE 'TUESDAY'.
014200     05  FILLER              PIC X(09) VALUE 'WEDNESDAY'.
014300     05  FILLER              PIC X(09) VALUE 'THURSDAY'.
014400     05  FILLER              PIC X(09) VALUE 'FRIDAY'.
014500     05  FILLER              PIC X(09) VALUE 'SATURDAY'.
014600     05  FILLER              PIC X(09) VALUE 'SUNDAY'.
014700* REDEFINE #1 - THE SEVEN WEEKDAY NAMES VIEWED AS A TABLE SO THE
014800* TITLE PARAGRAPH CAN INDEX STRAIGHT OFF DAY-OF-WEEK.
014900 01  DAY-TABLE REDEFINES DAY-RECORD.
015000     05  WEEKDAY             PIC X(09) OCCURS 7 TIMES.
015100
015200*    Title line - printed once at the top of the report.
015300 01  HIST-TITLE.
015400     05  FILLER              PIC X(09) VALUE SPACES.
015500     05  FILLER              PIC X(26)
015600                             VALUE 'WALLET TRANSACTION HISTORY'.
015700     05  FILLER              PIC X(06) VALUE ' FOR ('.
015800     05  DAY-NAME            PIC X(10).
015900     05  DSP-DATE.
016000         10  DSP-YEAR        PIC 9(04).
016100         10  FILLER          PIC X(01) VALUE '/'.
016200         10  DSP-MONTH       PIC 9(02).
016300         10  FILLER          PIC X(01) VALUE '/'.
016400         10  DSP-DAY         PIC 9(02).
016500     05  FILLER              PIC X(01) VALUE ')'.
016600     05  FILLER              PIC X(18) VALUE SPACES.
016700
016800*    Column heading line.
016900 01  HIST-HEADER.
017000     05  FILLER              PIC X(01) VALUE SPACES.
017100     05  FILLER              PIC X(09) VALUE 'TRANS-ID'.
017200     05  FILLER              PIC X(09) VALUE 'WALLET'.
017300     05  FILLER              PIC X(12) VALUE 'TYPE'.
017400     05  FILLER              PIC X(11) VALUE 'TO-WALLET'.
017500     05  FILLER              PIC X(13) VALUE 'AMOUNT (INR)'.
017600     05  FILLER              PIC X(09) VALUE 'TIMESTAMP'.
017700     05  FILLER              PIC X(16) VALUE SPACES.
017800
017900*    Detail line - one per transaction leg under its wallet.
018000 01  HIST-DETAIL.
018100     05  FILLER              PIC X(01) VALUE SPACES.
018200     05  DT-TRANS-ID-O       PIC ZZZZZ9.
018300     05  FILLER              PIC X(02) VALUE SPACES.
018400     05  DT-WALLET-O         PIC ZZZZZ9.
018500     05  FILLER              PIC X(02) VALUE SPACES.
018600     05  DT-TYPE-O           PIC X(10).
018700     05  FILLER              PIC X(02) VALUE SPACES.
018800     05  DT-TO-WALLET-O      PIC ZZZZZ9.
018900     05  FILLER              PIC X(02) VALUE SPACES.
019000     05  DT-AMOUNT-O         PIC -ZZZ,ZZ9.99.
019100     05  FILLER              PIC X(02) VALUE SPACES.
019200     05  DT-TIMESTAMP-O      PIC X(09).
019300     05  FILLER              PIC X(21) VALUE SPACES.
019400
019500*    Wallet control-break total line.
019600 01  HIST-WALLET-TOTAL.
019700     05  FILLER              PIC X(02) VALUE SPACES.
019800     05  FILLER              PIC X(07) VALUE 'WALLET '.
019900     05  WT-WALLET-ID-O      PIC ZZZZZ9.
020000     05  FILLER              PIC X(07) VALUE ' TOTAL '.
020100     05  WT-COUNT-O          PIC ZZZZ9.
020200     05  FILLER              PIC X(02) VALUE SPACES.
020300     05  WT-NET-O            PIC -ZZZ,ZZ9.99.
020400     05  FILLER              PIC X(40) VALUE SPACES.
020500
020600*    Grand total line - printed once at end of report.
020700 01  HIST-GRAND-TOTAL.
020800     05  FILLER              PIC X(02) VALUE SPACES.
020900     05  FILLER              PIC X(13) VALUE 'GRAND TOTAL  '.
021000     05  GT-COUNT-O          PIC ZZZZZZ9.
021100     05  FILLER              PIC X(02) VALUE SPACES.
021200     05  GT-NET-O            PIC -ZZZ,ZZ9.99.
021300     05  FILLER              PIC X(45) VALUE SPACES.
021400
021500 01  WH-CONSTANTS.
021600     05  WH-MAX-ENTRIES      PIC 9(05) COMP VALUE 10000.
021700     05  FILLER              PIC X(01).
021800
021900 01  SWITCHES-AND-COUNTERS.
022000     05  TRAN-IN-EOF-SW      PIC X(01) VALUE 'N'.
022100         88  TRAN-IN-EOF               VALUE 'Y'.
022200     05  PARM-EOF-SW         PIC X(01) VALUE 'N'.
022300         88  PARM-EOF                  VALUE 'Y'.
022400     05  WH-FILTER-ON-SW     PIC X(01) VALUE 'N'.
022500         88  WH-FILTER-ON              VALUE 'Y'.
022600     05  WH-FIRST-WALLET-SW  PIC X(01) VALUE 'Y'.
022700         88  WH-FIRST-WALLET           VALUE 'Y'.
022800     05  WH-SHIFT-SW         PIC X(01) VALUE 'N'.
022900         88  WH-SHIFT-NEEDED           VALUE 'Y'.
023000     05  FILLER              PIC X(01).
023100
023200 01  WH-RUN-COUNTERS                   COMP.
023300     05  WS-READ-COUNT       PIC 9(07) VALUE ZERO.
023400     05  WS-HIST-COUNT       PIC 9(05) VALUE ZERO.
023500     05  WS-PRINT-COUNT      PIC 9(07) VALUE ZERO.
023600     05  WS-WALLET-LINE-COUNT PIC 9(05) VALUE ZERO.
023700     05  WS-GRAND-COUNT      PIC 9(07) VALUE ZERO.
023800     05  WH-SORT-I           PIC 9(05) VALUE ZERO.
023900     05  LINE-CNT            PIC 9(02) VALUE ZERO.
024000     05  WH-CURRENT-WALLET   PIC 9(06) VALUE ZERO.
024100     05  FILLER              PIC 9(01) VALUE ZERO.
024200*
024300 01  WH-RUN-AMOUNTS.
024400     05  WS-WALLET-NET       PIC S9(9)V99 SIGN IS LEADING
024500                             VALUE ZERO.
024600     05  WS-GRAND-NET        PIC S9(9)V99 SIGN IS LEADING
024700                             VALUE ZERO.
024800     05  FILLER              PIC X(01).
024900
025000*    The report work table - one row per transaction leg.  A
025100*    transfer contributes two rows (see 500-ADD-TRANSFER-LEGS),
025200*    everything else contributes one.
025300 01  HIST-TABLE.
025400     05  HT-ENTRY OCCURS 1 TO 10000 TIMES
025500             DEPENDING ON WS-HIST-COUNT
025600             INDEXED BY HT-IDX.
025700         10  HT-WALLET-ID        PIC 9(06).
025800         10  HT-TO-WALLET-ID     PIC 9(06).
025900         10  HT-TRANSACTION-ID   PIC 9(06).
026000         10  HT-TYPE             PIC X(10).
026100         10  HT-AMOUNT           PIC S9(7)V99 SIGN IS LEADING.
026200         10  HT-TIMESTAMP        PIC X(09).
026300         10  FILLER              PIC X(01).
026400* REDEFINE #2 - FLAT CHARACTER IMAGE OF THE WORK TABLE, USED
026500* ONLY BY 400-DEBUG-DUMP-TABLE WHEN UPSI-0 IS ON.
026600 01  HIST-TABLE-IMAGE REDEFINES HIST-TABLE.
026700     05  HT-IMAGE-ROW OCCURS 1 TO 10000 TIMES
026800             DEPENDING ON WS-HIST-COUNT
026900             INDEXED BY HT-IMG-IDX       PIC X(47).
027000
027100*    Hold area used by the straight-insertion sort below.
027200 01  WH-HOLD-ENTRY.
027300     05  WH-HOLD-WALLET-ID       PIC 9(06).
027400     05  WH-HOLD-TO-WALLET-ID    PIC 9(06).
027500     05  WH-HOLD-TRANSACTION-ID  PIC 9(06).
027600     05  WH-HOLD-TYPE            PIC X(10).
027700     05  WH-HOLD-AMOUNT          PIC S9(7)V99 SIGN IS LEADING.
027800     05  WH-HOLD-TIMESTAMP       PIC X(09).
027900     05  FILLER                  PIC X(01).
028000
028100*    Used to break a timestamp down into hour/minute for the
028200*    UPSI-0 read trace, same way WALLET-POST traces a reject.
028300 01  WH-TS-WORK              PIC X(09) VALUE SPACES.
028400* REDEFINE #3 - TIMESTAMP LAID OUT AS YYMMDDHH-M.
028500 01  WH-TS-WORK-R REDEFINES WH-TS-WORK.
028600     05  WH-TS-DATE          PIC 9(06).
028700     05  WH-TS-HOUR          PIC 9(02).
028800     05  WH-TS-MIN-TENS      PIC 9(01).
028900
029000 01  CURRENT-DATE.
029100     05  CUR-YEAR            PIC 9(04).
029200     05  CUR-MONTH           PIC 9(02).
029300     05  CUR-DAY             PIC 9(02).
029400     05  FILLER              PIC X(01).
029500
029600 01  DAY-IN                  PIC 9(01).
029700
029800******************************************************************
029900 PROCEDURE                   DIVISION.
030000*-----------------------------------------------------------------
030100* MAIN LINE
030200*-----------------------------------------------------------------
030300 100-PRINT-WALLET-HISTORY.
030400     PERFORM 200-INITIATE-WALLET-HISTORY.
030500     PERFORM 200-PRINT-WALLET-HISTORY.
030600     PERFORM 200-TERMINATE-WALLET-HISTORY.
030700
030800     STOP RUN.
030900
031000******************************************************************
031100* OPEN FILES, READ THE PARAMETER CARD, LOAD AND SORT THE REPORT
031200* WORK TABLE, PRINT THE TITLE AND COLUMN HEADINGS.
031300*-----------------------------------------------------------------
031400 200-INITIATE-WALLET-HISTORY.
031500     PERFORM 300-OPEN-HISTORY-FILES.
031600     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
031700     PERFORM 300-READ-PARM-CARD.
031800     PERFORM 300-LOAD-HISTORY-TABLE.
031900     PERFORM 300-SORT-HISTORY-TABLE.
032000     PERFORM 300-PRINT-REPORT-TITLE.
032100     PERFORM 300-PRINT-REPORT-HEADER.
032200
032300*-----------------------------------------------------------------
032400* WALK THE SORTED WORK TABLE, BREAKING ON WALLET-ID, THEN CLOSE
032500* OUT WHICHEVER WALLET GROUP WAS LAST ON THE TABLE.
032600*-----------------------------------------------------------------
032700 200-PRINT-WALLET-HISTORY.
032800     PERFORM 300-PRINT-ONE-ENTRY
032900             VARYING HT-IDX FROM 1 BY 1
033000             UNTIL HT-IDX > WS-HIST-COUNT.
033100     IF  NOT WH-FIRST-WALLET
033200         PERFORM 400-PRINT-WALLET-TOTAL
033300     END-IF.
033400
033500*-----------------------------------------------------------------
033600* PRINT THE GRAND TOTAL, DUMP THE TABLE IF ASKED, CLOSE UP.
033700*-----------------------------------------------------------------
033800 200-TERMINATE-WALLET-HISTORY.
033900     PERFORM 300-PRINT-GRAND-TOTAL.
034000     IF  WH-DEBUG-ON
034100         PERFORM 400-DEBUG-DUMP-TABLE
034200     END-IF.
034300     PERFORM 300-CLOSE-HISTORY-FILES.
034400
034500******************************************************************
034600 300-OPEN-HISTORY-FILES.
034700     OPEN    INPUT   POSTED-TRANSACTIONS
034800             INPUT   HIST-PARM-IN
034900             OUTPUT  HISTORY-REPORT-OUT.
035000
035100*-----------------------------------------------------------------
035200 300-INITIALIZE-SWITCHES-AND-COUNTERS.
035300     INITIALIZE SWITCHES-AND-COUNTERS
035400                WH-RUN-COUNTERS
035500                WH-RUN-AMOUNTS.
035600     MOVE 'Y' TO WH-FIRST-WALLET-SW.
035700
035800*-----------------------------------------------------------------
035900* A MISSING OR EMPTY PARAMETER CARD DEFAULTS TO NO TYPE FILTER
036000* AND TIMESTAMP-ASCENDING ORDER - SEE TICKET WAL-0231 ABOVE.
036100*-----------------------------------------------------------------
036200 300-READ-PARM-CARD.
036300     READ HIST-PARM-IN
036400         AT END  SET PARM-EOF TO TRUE.
036500     IF  PARM-EOF
036600         MOVE SPACES TO HP-TYPE-FILTER
036700         MOVE 'T'    TO HP-SORT-OPTION
036800     END-IF.
036900     IF  HP-TYPE-FILTER NOT = SPACES
037000         MOVE 'Y' TO WH-FILTER-ON-SW
037100     END-IF.
037200
037300*-----------------------------------------------------------------
037400* READ EVERY POSTED TRANSACTION ONCE, EXPANDING EACH ONE INTO
037500* ITS REPORT LEG(S).
037600*-----------------------------------------------------------------
037700 300-LOAD-HISTORY-TABLE.
037800     PERFORM 400-READ-POSTED-TRAN.
037900     PERFORM 400-BUILD-ONE-HISTORY-ENTRY
038000             UNTIL TRAN-IN-EOF
038100                OR WS-HIST-COUNT > WH-MAX-ENTRIES - 2.
038200
038300*-----------------------------------------------------------------
038400* STRAIGHT-INSERTION SORT OF THE WORK TABLE - WALLET-ID IS
038500* ALWAYS THE MAJOR KEY; THE MINOR KEY WITHIN A WALLET COMES FROM
038600* THE PARAMETER CARD (SEE 700-TEST-MINOR-KEY).
038700*-----------------------------------------------------------------
038800 300-SORT-HISTORY-TABLE.
038900* 05/30/00 PAS - RANGE WIDENED TO THRU THE INSERT PARAGRAPH'S
039000* OWN EXIT PER SHOP CODING STANDARDS REVIEW - WAL0247.
039100     IF  WS-HIST-COUNT > 1
039200         PERFORM 400-INSERT-ONE-ENTRY
039300                 THRU 400-INSERT-ONE-ENTRY-EXIT
039400                 VARYING WH-SORT-I FROM 2 BY 1
039500                 UNTIL WH-SORT-I > WS-HIST-COUNT
039600     END-IF.
039700
039800*-----------------------------------------------------------------
039900 300-PRINT-REPORT-TITLE.
040000     ACCEPT  CURRENT-DATE    FROM DATE YYYYMMDD.
040100     MOVE    CUR-YEAR        TO DSP-YEAR.
040200     MOVE    CUR-MONTH       TO DSP-MONTH.
040300     MOVE    CUR-DAY         TO DSP-DAY.
040400     ACCEPT  DAY-IN          FROM DAY-OF-WEEK.
040500     MOVE    WEEKDAY (DAY-IN) TO DAY-NAME.
040600     WRITE   HISTORY-LINE-OUT FROM HIST-TITLE
040700             AFTER ADVANCING 1 LINE.
040800
040900*-----------------------------------------------------------------
041000 300-PRINT-REPORT-HEADER.
041100     WRITE   HISTORY-LINE-OUT FROM HIST-HEADER
041200             AFTER ADVANCING 2 LINES.
041300     MOVE    SPACES           TO HISTORY-LINE-OUT.
041400     WRITE   HISTORY-LINE-OUT.
041500     MOVE    ZEROS            TO LINE-CNT.
041600
041700*-----------------------------------------------------------------
041800* ONE ROW OF THE SORTED TABLE - START A NEW WALLET GROUP WHEN
041900* THE WALLET-ID CHANGES, PAGE-SKIP EVERY 20 DETAIL LINES, PRINT
042000* THE DETAIL LINE, AND ROLL IT INTO THE WALLET/GRAND NET.
042100*-----------------------------------------------------------------
042200 300-PRINT-ONE-ENTRY.
042300     IF  WH-FIRST-WALLET
042400         MOVE HT-WALLET-ID (HT-IDX) TO WH-CURRENT-WALLET
042500         MOVE 'N'                   TO WH-FIRST-WALLET-SW
042600     ELSE
042700         IF  HT-WALLET-ID (HT-IDX) NOT = WH-CURRENT-WALLET
042800             PERFORM 400-PRINT-WALLET-TOTAL
042900             MOVE HT-WALLET-ID (HT-IDX) TO WH-CURRENT-WALLET
043000         END-IF
043100     END-IF.
043200     IF  LINE-CNT > 20
043300         PERFORM 400-REPORT-PAGESKIP
043400     END-IF.
043500     PERFORM 400-PRINT-DETAIL-LINE.
043600     PERFORM 400-ACCUMULATE-ENTRY.
043700
043800*-----------------------------------------------------------------
043900 300-PRINT-GRAND-TOTAL.
044000     MOVE WS-GRAND-COUNT TO GT-COUNT-O.
044100     MOVE WS-GRAND-NET   TO GT-NET-O.
044200     WRITE HISTORY-LINE-OUT FROM HIST-GRAND-TOTAL
044300             AFTER ADVANCING 2 LINES.
044400
044500*-----------------------------------------------------------------
044600 300-CLOSE-HISTORY-FILES.
044700     CLOSE   POSTED-TRANSACTIONS
044800             HIST-PARM-IN
044900             HISTORY-REPORT-OUT.
045000
045100******************************************************************
045200* READS ONE POSTED-TRANSACTION RECORD.  WHEN UPSI-0 IS ON, ALSO
045300* TRACES THE HOUR:MINUTE OF THE RECORD JUST READ.
045400*-----------------------------------------------------------------
045500 400-READ-POSTED-TRAN.
045600     READ POSTED-TRANSACTIONS
045700         AT END      SET TRAN-IN-EOF TO TRUE
045800         NOT AT END  ADD 1 TO WS-READ-COUNT.
045900     IF  WH-DEBUG-ON AND NOT TRAN-IN-EOF
046000         MOVE PT-TIMESTAMP TO WH-TS-WORK
046100         DISPLAY 'WALLET-HISTORY READ TRAN ' PT-TRANSACTION-ID
046200                 ' AT ' WH-TS-HOUR ':' WH-TS-MIN-TENS
046300     END-IF.
046400
046500*-----------------------------------------------------------------
046600* EXPAND ONE POSTED TRANSACTION INTO ITS REPORT LEG(S), THEN
046700* READ THE NEXT ONE.
046800*-----------------------------------------------------------------
046900 400-BUILD-ONE-HISTORY-ENTRY.
047000     IF  PT-TYPE-TRANSFER
047100         PERFORM 500-ADD-TRANSFER-LEGS
047200     ELSE
047300         PERFORM 500-ADD-SIMPLE-ENTRY
047400                 THRU 500-ADD-SIMPLE-ENTRY-EXIT
047500     END-IF.
047600     PERFORM 400-READ-POSTED-TRAN.
047700
047800*-----------------------------------------------------------------
047900* INSERT THE ENTRY CURRENTLY AT WH-SORT-I INTO ITS SORTED SPOT
048000* AMONG THE ENTRIES AHEAD OF IT.
048100*-----------------------------------------------------------------
048200 400-INSERT-ONE-ENTRY.
048300     MOVE HT-WALLET-ID      (WH-SORT-I) TO WH-HOLD-WALLET-ID.
048400     MOVE HT-TO-WALLET-ID   (WH-SORT-I) TO WH-HOLD-TO-WALLET-ID.
048500     MOVE HT-TRANSACTION-ID (WH-SORT-I) TO WH-HOLD-TRANSACTION-ID.
048600     MOVE HT-TYPE           (WH-SORT-I) TO WH-HOLD-TYPE.
048700     MOVE HT-AMOUNT         (WH-SORT-I) TO WH-HOLD-AMOUNT.
048800     MOVE HT-TIMESTAMP      (WH-SORT-I) TO WH-HOLD-TIMESTAMP.
048900     MOVE WH-SORT-I                     TO WH-SORT-J.
049000     MOVE 'Y'                           TO WH-SHIFT-SW.
049100     PERFORM 500-SHIFT-ONE-ENTRY-RIGHT
049200             UNTIL WH-SORT-J = 1 OR NOT WH-SHIFT-NEEDED.
049300     MOVE WH-HOLD-WALLET-ID      TO HT-WALLET-ID      (WH-SORT-J).
049400     MOVE WH-HOLD-TO-WALLET-ID   TO HT-TO-WALLET-ID   (WH-SORT-J).
049500     MOVE WH-HOLD-TRANSACTION-ID TO HT-TRANSACTION-ID (WH-SORT-J).
049600     MOVE WH-HOLD-TYPE           TO HT-TYPE           (WH-SORT-J).
049700     MOVE WH-HOLD-AMOUNT         TO HT-AMOUNT         (WH-SORT-J).
049800     MOVE WH-HOLD-TIMESTAMP      TO HT-TIMESTAMP      (WH-SORT-J).
049900*-----------------------------------------------------------------
050000* EXIT PARAGRAPH FOR THE THRU RANGE IN 300-SORT-HISTORY-TABLE.
050100*-----------------------------------------------------------------
050200 400-INSERT-ONE-ENTRY-EXIT.
050300     EXIT.
050400
050500*-----------------------------------------------------------------
050600* PRINT ONE DETAIL LINE FOR THE CURRENT TABLE ROW.
050700*-----------------------------------------------------------------
050800 400-PRINT-DETAIL-LINE.
050900     MOVE HT-TRANSACTION-ID (HT-IDX) TO DT-TRANS-ID-O.
051000     MOVE HT-WALLET-ID      (HT-IDX) TO DT-WALLET-O.
051100     MOVE HT-TYPE           (HT-IDX) TO DT-TYPE-O.
051200     MOVE HT-TO-WALLET-ID   (HT-IDX) TO DT-TO-WALLET-O.
051300     MOVE HT-AMOUNT         (HT-IDX) TO DT-AMOUNT-O.
051400     MOVE HT-TIMESTAMP      (HT-IDX) TO DT-TIMESTAMP-O.
051500     WRITE HISTORY-LINE-OUT FROM HIST-DETAIL.
051600     ADD 1 TO LINE-CNT.
051700     ADD 1 TO WS-PRINT-COUNT.
051800     ADD 1 TO WS-WALLET-LINE-COUNT.
051900
052000*-----------------------------------------------------------------
052100* ROLL THE CURRENT TABLE ROW INTO THE WALLET AND GRAND NET
052200* MOVEMENT ACCUMULATORS.
052300*-----------------------------------------------------------------
052400 400-ACCUMULATE-ENTRY.
052500     ADD HT-AMOUNT (HT-IDX) TO WS-WALLET-NET.
052600     ADD HT-AMOUNT (HT-IDX) TO WS-GRAND-NET.
052700     ADD 1                  TO WS-GRAND-COUNT.
052800
052900*-----------------------------------------------------------------
053000* PRINT AND RESET THE JUST-FINISHED WALLET'S TOTAL LINE.  A
053100* NEGATIVE NET GOES OUT TO THE CONSOLE FOR OPERATIONS TO SEE -
053200* THE NUMERIC NET ITSELF IS TESTED, NOT AN OVERPUNCH BYTE -
053300* SEE CHANGE LOG 01/15/00 (ORIGINAL NOTE WAS 11/02/96).
053400*-----------------------------------------------------------------
053500 400-PRINT-WALLET-TOTAL.
053600     MOVE WH-CURRENT-WALLET    TO WT-WALLET-ID-O.
053700     MOVE WS-WALLET-LINE-COUNT TO WT-COUNT-O.
053800     MOVE WS-WALLET-NET        TO WT-NET-O.
053900     WRITE HISTORY-LINE-OUT FROM HIST-WALLET-TOTAL
054000             AFTER ADVANCING 1 LINE.
054100     IF  WS-WALLET-NET < ZERO
054200         DISPLAY 'WALLET-HISTORY - NOTE - WALLET '
054300                 WH-CURRENT-WALLET
054400                 ' NET MOVEMENT THIS RUN IS NEGATIVE'
054500     END-IF.
054600     MOVE ZERO TO WS-WALLET-NET WS-WALLET-LINE-COUNT.
054700     ADD 1     TO LINE-CNT.
054800
054900*-----------------------------------------------------------------
055000* AFTER PRINTING 20 DETAIL LINES, SKIP TO A NEW PAGE AND REPRINT
055100* THE COLUMN HEADINGS.
055200*-----------------------------------------------------------------
055300 400-REPORT-PAGESKIP.
055400     MOVE  SPACES           TO HISTORY-LINE-OUT.
055500     WRITE HISTORY-LINE-OUT AFTER ADVANCING PAGE.
055600     PERFORM 300-PRINT-REPORT-HEADER.
055700
055800*-----------------------------------------------------------------
055900* DEBUG AID FOR OPERATIONS - UPSI-0 ON PRINTS EVERY WORK-TABLE
056000* ROW AS A RAW 47-CHARACTER IMAGE.
056100*-----------------------------------------------------------------
056200 400-DEBUG-DUMP-TABLE.
056300     DISPLAY 'WALLET-HISTORY - UPSI-0 TABLE DUMP FOLLOWS'.
056400     PERFORM 500-DISPLAY-ONE-TABLE-ROW
056500             VARYING HT-IMG-IDX FROM 1 BY 1
056600             UNTIL HT-IMG-IDX > WS-HIST-COUNT.
056700
056800*-----------------------------------------------------------------
056900* A DEPOSIT OR A WITHDRAWAL CONTRIBUTES ONE LEG TO THE WORK
057000* TABLE - A WITHDRAWAL'S AMOUNT GOES IN NEGATIVE SO THE NET
057100* MOVEMENT TOTALS COME OUT SIGNED CORRECTLY.
057200*-----------------------------------------------------------------
057300 500-ADD-SIMPLE-ENTRY.
057400* 05/30/00 PAS - GO TO THE EXIT PARAGRAPH WHEN THE TYPE FILTER
057500* SCREENS THIS TRANSACTION OUT, INSTEAD OF NESTING THE TABLE
057600* MOVES UNDER THE FILTER TEST - WAL0247.
057700     IF  WH-FILTER-ON AND HP-TYPE-FILTER NOT = PT-TYPE
057800         GO TO 500-ADD-SIMPLE-ENTRY-EXIT
057900     END-IF.
058000     ADD 1 TO WS-HIST-COUNT.
058100     MOVE PT-WALLET-ID      TO HT-WALLET-ID    (WS-HIST-COUNT).
058200     MOVE ZERO              TO HT-TO-WALLET-ID (WS-HIST-COUNT).
058300     MOVE PT-TRANSACTION-ID
058400                         TO HT-TRANSACTION-ID (WS-HIST-COUNT).
058500     MOVE PT-TYPE           TO HT-TYPE         (WS-HIST-COUNT).
058600     IF  PT-TYPE-WITHDRAWAL
058700         COMPUTE HT-AMOUNT (WS-HIST-COUNT) =
058800                 PT-AMOUNT-BASE * -1
058900     ELSE
059000         MOVE PT-AMOUNT-BASE TO HT-AMOUNT (WS-HIST-COUNT)
059100     END-IF.
059200     MOVE PT-TIMESTAMP      TO HT-TIMESTAMP    (WS-HIST-COUNT).
059300*-----------------------------------------------------------------
059400* EXIT PARAGRAPH FOR THE THRU RANGE IN 400-BUILD-ONE-HISTORY-
059500* ENTRY - THE FILTERED-OUT GO TO ABOVE LANDS HERE.
059600*-----------------------------------------------------------------
059700 500-ADD-SIMPLE-ENTRY-EXIT.
059800     EXIT.
059900
060000*-----------------------------------------------------------------
060100* A TRANSFER CONTRIBUTES TWO LEGS - A DEBIT UNDER THE SENDING
060200* WALLET AND A CREDIT UNDER THE RECEIVING WALLET - BOTH CARRYING
060300* THE SAME TRANSACTION-ID SO THEY CAN BE TIED BACK TOGETHER.
060400*-----------------------------------------------------------------
060500 500-ADD-TRANSFER-LEGS.
060600     IF  NOT WH-FILTER-ON OR HP-TYPE-FILTER = PT-TYPE
060700         ADD 1 TO WS-HIST-COUNT
060800         MOVE PT-WALLET-ID      TO HT-WALLET-ID    (WS-HIST-COUNT)
060900         MOVE PT-TO-WALLET-ID   TO HT-TO-WALLET-ID (WS-HIST-COUNT)
061000         MOVE PT-TRANSACTION-ID
061100                             TO HT-TRANSACTION-ID (WS-HIST-COUNT)
061200         MOVE PT-TYPE           TO HT-TYPE         (WS-HIST-COUNT)
061300         COMPUTE HT-AMOUNT (WS-HIST-COUNT) = PT-AMOUNT-BASE * -1
061400         MOVE PT-TIMESTAMP      TO HT-TIMESTAMP    (WS-HIST-COUNT)
061500
061600         ADD 1 TO WS-HIST-COUNT
061700         MOVE PT-TO-WALLET-ID   TO HT-WALLET-ID    (WS-HIST-COUNT)
061800         MOVE PT-WALLET-ID      TO HT-TO-WALLET-ID (WS-HIST-COUNT)
061900         MOVE PT-TRANSACTION-ID
062000                             TO HT-TRANSACTION-ID (WS-HIST-COUNT)
062100         MOVE PT-TYPE           TO HT-TYPE         (WS-HIST-COUNT)
062200         MOVE PT-AMOUNT-BASE    TO HT-AMOUNT       (WS-HIST-COUNT)
062300         MOVE PT-TIMESTAMP      TO HT-TIMESTAMP    (WS-HIST-COUNT)
062400     END-IF.
062500
062600*-----------------------------------------------------------------
062700 500-DISPLAY-ONE-TABLE-ROW.
062800     DISPLAY HT-IMAGE-ROW (HT-IMG-IDX).
062900
063000*-----------------------------------------------------------------
063100* SHIFT THE PRECEDING ENTRY RIGHT ONE SLOT IF IT SORTS AFTER THE
063200* ENTRY BEING INSERTED.
063300*-----------------------------------------------------------------
063400 500-SHIFT-ONE-ENTRY-RIGHT.
063500     PERFORM 600-TEST-PRECEDING-ENTRY.
063600     IF  WH-SHIFT-NEEDED
063700         MOVE HT-WALLET-ID  (WH-SORT-J - 1)
063800                                     TO HT-WALLET-ID  (WH-SORT-J)
063900         MOVE HT-TO-WALLET-ID (WH-SORT-J - 1)
064000                                 TO HT-TO-WALLET-ID (WH-SORT-J)
064100         MOVE HT-TRANSACTION-ID (WH-SORT-J - 1)
064200                             TO HT-TRANSACTION-ID (WH-SORT-J)
064300         MOVE HT-TYPE       (WH-SORT-J - 1)
064400                                     TO HT-TYPE       (WH-SORT-J)
064500         MOVE HT-AMOUNT     (WH-SORT-J - 1)
064600                                     TO HT-AMOUNT     (WH-SORT-J)
064700         MOVE HT-TIMESTAMP  (WH-SORT-J - 1)
064800                                     TO HT-TIMESTAMP  (WH-SORT-J)
064900         SUBTRACT 1 FROM WH-SORT-J
065000     END-IF.
065100
065200*-----------------------------------------------------------------
065300* DECIDE WHETHER THE ENTRY AHEAD OF THE INSERTION POINT BELONGS
065400* AFTER THE ONE BEING INSERTED - WALLET-ID FIRST, THEN WHATEVER
065500* MINOR KEY THE PARAMETER CARD ASKED FOR.
065600*-----------------------------------------------------------------
065700 600-TEST-PRECEDING-ENTRY.
065800     MOVE 'N' TO WH-SHIFT-SW.
065900     IF  WH-SORT-J > 1
066000         IF  HT-WALLET-ID (WH-SORT-J - 1) > WH-HOLD-WALLET-ID
066100             MOVE 'Y' TO WH-SHIFT-SW
066200         ELSE
066300             IF  HT-WALLET-ID (WH-SORT-J - 1) = WH-HOLD-WALLET-ID
066400                 PERFORM 700-TEST-MINOR-KEY
066500             END-IF
066600         END-IF
066700     END-IF.
066800
066900*-----------------------------------------------------------------
067000* MINOR-KEY COMPARE WITHIN A WALLET - DEFAULT AND HP-SORT-TIME-
067100* ASC ARE THE SAME TEST, SO "WHEN OTHER" COVERS BOTH.
067200*-----------------------------------------------------------------
067300 700-TEST-MINOR-KEY.
067400     EVALUATE TRUE
067500         WHEN HP-SORT-AMT-ASC
067600             IF  HT-AMOUNT (WH-SORT-J - 1) > WH-HOLD-AMOUNT
067700                 MOVE 'Y' TO WH-SHIFT-SW
067800             END-IF
067900         WHEN HP-SORT-AMT-DESC
068000             IF  HT-AMOUNT (WH-SORT-J - 1) < WH-HOLD-AMOUNT
068100                 MOVE 'Y' TO WH-SHIFT-SW
068200             END-IF
068300         WHEN HP-SORT-TIME-DESC
068400             IF  HT-TIMESTAMP (WH-SORT-J - 1) < WH-HOLD-TIMESTAMP
068500                 MOVE 'Y' TO WH-SHIFT-SW
068600             END-IF
068700         WHEN OTHER
068800             IF  HT-TIMESTAMP (WH-SORT-J - 1) > WH-HOLD-TIMESTAMP
068900                 MOVE 'Y' TO WH-SHIFT-SW
069000             END-IF
069100     END-EVALUATE.
