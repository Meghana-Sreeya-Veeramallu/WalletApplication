000100******************************************************************
000200* CURRENCY-CONVERT
000300*
000400* SUBPROGRAM TO CONVERT A WALLET REQUEST AMOUNT BETWEEN A
000500* QUOTED CURRENCY (USD, EUR, GBP, JPY OR INR) AND THE BASE
000600* CURRENCY (INDIAN RUPEE) USING THE SHOP'S FIXED CONVERSION
000700* FACTORS.  CALLED BY WALLET-POST.  ROUNDING IS HALF-UP,
000800* COMPUTED STRAIGHT INTO THE 2-DECIMAL OUTPUT FIELD - SEE
000900* CHANGE LOG 02/02/00.
001000*
001100* UPSI-1 ON TRACES EVERY RATE LOOKUP TO THE CONSOLE - SAME
001200* UPSI CONVENTION AS WALLET-POST AND WALLET-HISTORY.
001300*
001400******************************************************************
001500 IDENTIFICATION              DIVISION.
001600*-----------------------------------------------------------------
001700 PROGRAM-ID.                 CURRENCY-CONVERT.
001800 AUTHOR.                     J. K. MERCER.
001900 INSTALLATION.               MIDLAND SAVINGS DATA PROCESSING CTR.
002000 DATE-WRITTEN.               11/30/89.
002100 DATE-COMPILED.
002200 SECURITY.                   CONFIDENTIAL.
002300*
002400******************************************************************
002500* CHANGE LOG
002600*-----------------------------------------------------------------
002700* 11/30/89  JKM  ORIGINAL PROGRAM - REQUEST #WAL-0114.  TO-BASE   WAL0114 
002800*                CONVERSION ONLY, CALLED FROM WALLET-POST.        WAL0114 
002900* 05/02/90  JKM  ADDED FROM-BASE DIRECTION FOR THE DAY THE
003000*                TELLER SCREENS NEED TO QUOTE A BALANCE BACK
003100*                OUT IN THE CUSTOMER'S OWN CURRENCY.
003200* 01/22/91  TLC  ROUNDING CHANGED FROM TRUNCATE TO HALF-UP PER    WAL0158 
003300*                AUDIT FINDING ON REQUEST #WAL-0158.              WAL0158 
003400* 09/14/94  RD   JPY FACTOR CORRECTED FROM .56 TO .55 - RATE
003500*                SHEET UPDATE FROM TREASURY.
003600* 02/17/97  PAS  UNKNOWN/BLANK CURRENCY NOW RETURNS A REJECTED    WAL0203 
003700*                FLAG INSTEAD OF A ZERO AMOUNT - TICKET WAL-0203. WAL0203 
003800* 10/06/98  PAS  Y2K REMEDIATION - NO DATE FIELDS IN THIS
003900*                PROGRAM.  NO CHANGE REQUIRED, LOGGED FOR AUDIT.
004000* 04/19/99  PAS  ADDED UPSI-1 RATE-LOOKUP TRACE FOR THE DAY       WAL0228 
004100*                TREASURY DISPUTES A POSTED RATE - REQUEST        WAL0228 
004200*                #WAL-0228.                                       WAL0228 
004300* 02/02/00  PAS  HALF-UP ROUNDING NOW COMPUTED STRAIGHT INTO THE  WAL0241 
004400*                2-DECIMAL AMOUNT-OUT FIELD INSTEAD OF ROUNDING   WAL0241 
004500*                TO 4 DECIMALS AND LETTING THE MOVE TRUNCATE THE  WAL0241 
004600*                LAST DIGIT - AUDIT FINDING #WAL-0241.  ALSO      WAL0241 
004700*                DROPPED THE '+' STAMP ON THE OVERPUNCH SIGN      WAL0241 
004800*                BYTE ON THE WAY OUT - IT WAS CLOBBERING THE      WAL0241 
004900*                LEADING MAGNITUDE DIGIT OF LARGE AMOUNTS.        WAL0241 
005000* 05/30/00  PAS  CC-FOUND-SW MOVED OUT OF CC-WORK-AREA TO A       WAL0246 
005100*                STANDALONE 77-LEVEL ITEM - IT NEVER BELONGED IN  WAL0246 
005200*                A GROUP WITH THE WORK AMOUNT.  100-CONVERT-      WAL0246 
005300*                AMOUNT REWORKED TO GO TO ITS OWN EXIT ON A       WAL0246 
005400*                NOT-FOUND CODE, AND THE RATE SCAN NOW RUNS AS    WAL0246 
005500*                PERFORM ... THRU ITS OWN EXIT PARAGRAPH PER      WAL0246 
005600*                SHOP CODING STANDARDS REVIEW - TICKET WAL-0246.  WAL0246 
005700******************************************************************
005800 ENVIRONMENT                 DIVISION.
005900*-----------------------------------------------------------------
006000 CONFIGURATION                SECTION.
006100 SOURCE-COMPUTER.            IBM-370.
006200 OBJECT-COMPUTER.            IBM-370.
006300 SPECIAL-NAMES.
006400     UPSI-1 IS CC-DEBUG-SWITCH
006500         ON STATUS IS CC-DEBUG-ON
006600         OFF STATUS IS CC-DEBUG-OFF.
006700*
006800******************************************************************
006900 DATA                        DIVISION.
007000*-----------------------------------------------------------------
007100 WORKING-STORAGE             SECTION.
007200*-----------------------------------------------------------------
007300* STANDALONE RATE-FOUND SWITCH - PULLED OUT OF CC-WORK-AREA SO
007400* IT STOPS AND STARTS WITH THE LOOKUP ITSELF - WAL0246.
007500 77  CC-FOUND-SW             PIC X(01) VALUE 'N'.
007600     88  CC-FOUND                      VALUE 'Y'.
007700 01  CC-RATE-CONSTANTS.
007800     05  CC-RATE-ROWS.
007900         10  FILLER          PIC X(03) VALUE 'USD'.
008000         10  FILLER          PIC 9(03)V9(04) VALUE 084.0000.
008100         10  FILLER          PIC X(03) VALUE 'EUR'.
008200         10  FILLER          PIC 9(03)V9(04) VALUE 091.0000.
008300         10  FILLER          PIC X(03) VALUE 'GBP'.
008400         10  FILLER          PIC 9(03)V9(04) VALUE 109.0000.
008500         10  FILLER          PIC X(03) VALUE 'JPY'.
008600         10  FILLER          PIC 9(03)V9(04) VALUE 000.5500.
008700         10  FILLER          PIC X(03) VALUE 'INR'.
008800         10  FILLER          PIC 9(03)V9(04) VALUE 001.0000.
008900* REDEFINE #1 - THE FIVE FIXED RATES VIEWED AS A SEARCHABLE
009000* TABLE INSTEAD OF FIVE LOOSE FILLER PAIRS.
009100 01  CC-RATE-TABLE REDEFINES CC-RATE-CONSTANTS.
009200     05  CC-RATE-ENTRY OCCURS 5 TIMES INDEXED BY CC-RATE-IDX.
009300         10  CC-RATE-CODE    PIC X(03).
009400         10  CC-RATE-FACTOR  PIC 9(03)V9(04).
009500*
009600 01  CC-WORK-AREA.
009700     05  CC-WORK-AMOUNT      PIC S9(9)V9(04) SIGN IS LEADING
009800                             VALUE ZERO.
009900     05  FILLER              PIC X(01).
010000* REDEFINE #2 - INTEGER/DECIMAL SPLIT OF THE WORKING AMOUNT,
010100* KEPT FOR THE DAY THE AUDIT TEAM ASKS FOR THE UNROUNDED
010200* FRACTIONAL PAISE THAT ROUNDING THREW AWAY.
010300 01  CC-WORK-AMOUNT-R REDEFINES CC-WORK-AMOUNT.
010400     05  CC-WORK-SIGN        PIC X(01).
010500     05  CC-WORK-WHOLE       PIC 9(09).
010600     05  CC-WORK-FRACTION    PIC 9(04).
010700*
010800******************************************************************
010900 LINKAGE                     SECTION.
011000*-----------------------------------------------------------------
011100 01  CC-LINK-AREA.
011200     05  CC-FUNCTION-CODE    PIC X(01).
011300         88  CC-TO-BASE                VALUE 'T'.
011400         88  CC-FROM-BASE              VALUE 'F'.
011500     05  CC-CURRENCY-CODE    PIC X(03).
011600     05  CC-AMOUNT-IN        PIC S9(9)V99 SIGN IS LEADING.
011700     05  CC-AMOUNT-OUT       PIC S9(9)V99 SIGN IS LEADING.
011800     05  CC-VALID-SWITCH     PIC X(01).
011900         88  CC-CURRENCY-VALID         VALUE 'Y'.
012000     05  FILLER              PIC X(01).
012100* REDEFINE #3 - READ-ONLY UPSI-1 DEBUG VIEW OF THE CONVERTED
012200* AMOUNT, SPLIT INTO ITS OVERPUNCH SIGN BYTE AND MAGNITUDE
012300* DIGITS.  USED TO BE WRITTEN TO (A '+' STAMPED OVER THE SIGN
012400* BYTE) TO FORCE THE SIGN POSITIVE ON THE WAY OUT - DROPPED
012500* 02/02/00, SEE CHANGE LOG - STAMPING THE OVERPUNCH BYTE
012600* DIRECTLY WAS CLOBBERING THE LEADING MAGNITUDE DIGIT.
012700 01  CC-AMOUNT-OUT-R REDEFINES CC-AMOUNT-OUT.
012800     05  CC-AMOUNT-OUT-SIGN  PIC X(01).
012900     05  CC-AMOUNT-OUT-MAG   PIC 9(10).
013000*
013100******************************************************************
013200 PROCEDURE                   DIVISION    USING CC-LINK-AREA.
013300*-----------------------------------------------------------------
013400* MAIN LINE - LOOK UP THE RATE, CONVERT, ROUND, RETURN.
013500*-----------------------------------------------------------------
013600 100-CONVERT-AMOUNT.
013700     MOVE 'N' TO CC-VALID-SWITCH.
013800     MOVE ZERO TO CC-AMOUNT-OUT.
013900     PERFORM 200-LOOKUP-RATE.
014000* 05/30/00 PAS - GO TO THE EXIT PARAGRAPH ON A MISS INSTEAD OF
014100* NESTING THE CONVERT CALL UNDER THE FOUND TEST - WAL0246.
014200     IF  NOT CC-FOUND
014300         GO TO 100-CONVERT-AMOUNT-EXIT
014400     END-IF.
014500     MOVE 'Y' TO CC-VALID-SWITCH.
014600     IF  CC-TO-BASE
014700         PERFORM 200-CONVERT-TO-BASE
014800     ELSE
014900         PERFORM 200-CONVERT-FROM-BASE
015000     END-IF.
015100
015200 100-CONVERT-AMOUNT-EXIT.
015300     EXIT PROGRAM.
015400
015500******************************************************************
015600* WALK THE FIVE-ROW RATE TABLE FOR THE REQUESTED CURRENCY CODE,
015700* STOPPING AS SOON AS A ROW MATCHES SO CC-RATE-IDX IS LEFT
015800* POINTING AT IT.  A BLANK OR UNKNOWN CODE LEAVES CC-FOUND-SW
015900* AT 'N' AND THE SCAN RUNS OUT AFTER ROW 5.
016000*-----------------------------------------------------------------
016100 200-LOOKUP-RATE.
016200     MOVE 'N' TO CC-FOUND-SW.
016300     MOVE 1   TO CC-RATE-IDX.
016400* 05/30/00 PAS - RANGE WIDENED TO THRU THE SCAN'S OWN EXIT
016500* PARAGRAPH PER SHOP STANDARDS REVIEW - WAL0246.
016600     PERFORM 300-SCAN-ONE-RATE-ROW THRU 300-SCAN-ONE-RATE-ROW-EXIT
016700             UNTIL CC-RATE-IDX > 5 OR CC-FOUND.
016800     IF  CC-DEBUG-ON
016900         IF  CC-FOUND
017000             DISPLAY 'CURRENCY-CONVERT RATE HIT FOR '
017100                     CC-CURRENCY-CODE ' FACTOR '
017200                     CC-RATE-FACTOR (CC-RATE-IDX)
017300         ELSE
017400             DISPLAY 'CURRENCY-CONVERT NO RATE ROW FOR '
017500                     CC-CURRENCY-CODE
017600         END-IF
017700     END-IF.
017800
017900*-----------------------------------------------------------------
018000* ONE ROW OF THE SCAN - ONLY STEPS THE INDEX WHEN THE ROW DID
018100* NOT MATCH, SO A HIT LEAVES CC-RATE-IDX ON THE MATCHING ROW.
018200*-----------------------------------------------------------------
018300 300-SCAN-ONE-RATE-ROW.
018400     IF  CC-RATE-CODE (CC-RATE-IDX) = CC-CURRENCY-CODE
018500         MOVE 'Y' TO CC-FOUND-SW
018600     ELSE
018700         ADD 1 TO CC-RATE-IDX
018800     END-IF.
018900 300-SCAN-ONE-RATE-ROW-EXIT.
019000     EXIT.
019100
019200*-----------------------------------------------------------------
019300* QUOTED CURRENCY TO RUPEES - AMOUNT TIMES FACTOR, ROUNDED
019400* HALF-UP TO 2 DECIMAL PLACES.
019500*-----------------------------------------------------------------
019600 200-CONVERT-TO-BASE.
019700     COMPUTE CC-WORK-AMOUNT ROUNDED =
019800             CC-AMOUNT-IN * CC-RATE-FACTOR (CC-RATE-IDX).
019900     COMPUTE CC-AMOUNT-OUT ROUNDED =
020000             CC-AMOUNT-IN * CC-RATE-FACTOR (CC-RATE-IDX).
020100     IF  CC-DEBUG-ON
020200         DISPLAY 'CURRENCY-CONVERT TO-BASE AMOUNT-OUT MAG '
020300                 CC-AMOUNT-OUT-MAG
020400     END-IF.
020500
020600*-----------------------------------------------------------------
020700* RUPEES BACK TO THE QUOTED CURRENCY - AMOUNT DIVIDED BY
020800* FACTOR, ROUNDED HALF-UP TO 2 DECIMAL PLACES.
020900*-----------------------------------------------------------------
021000 200-CONVERT-FROM-BASE.
021100     COMPUTE CC-WORK-AMOUNT ROUNDED =
021200             CC-AMOUNT-IN / CC-RATE-FACTOR (CC-RATE-IDX).
021300     COMPUTE CC-AMOUNT-OUT ROUNDED =
021400             CC-AMOUNT-IN / CC-RATE-FACTOR (CC-RATE-IDX).
021500     IF  CC-DEBUG-ON
021600         DISPLAY 'CURRENCY-CONVERT FROM-BASE AMOUNT-OUT MAG '
021700                 CC-AMOUNT-OUT-MAG
021800     END-IF.
