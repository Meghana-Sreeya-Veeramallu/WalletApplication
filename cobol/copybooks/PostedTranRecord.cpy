000100******************************************************************
000200* POSTED TRANSACTION RECORD - LAYOUT OF ONE ACCEPTED WALLET
000300* MOVEMENT (DEPOSIT, WITHDRAWAL OR TRANSFER) AS WRITTEN BY
000400* WALLET-POST AND READ BACK BY WALLET-HISTORY.
000500*
000600* SHARED BY -
000700*    WALLETPOST  (WRITES POSTED-TRANSACTIONS)
000800*    WALLETHIST  (READS  POSTED-TRANSACTIONS)
000900*
001000* 12/03/88  RD   TICKET WAL-0007 - ORIGINAL LAYOUT, CUT WITH
001100*                WALLET-POST.
001200* 04/22/89  JKM  TICKET WAL-0031 - WIDENED TIMESTAMP TO X(9) TO
001300*                CARRY FULL YYMMDDHHM STAMP FROM THE REQUEST.
001400* 03/11/99  PAS  TICKET WAL-0221 - COPYBOOK NOW ALSO SHARED BY
001500*                WALLET-HISTORY FOR THE TRANSACTION HISTORY
001600*                REPORT READ.
001700******************************************************************
001800 01  POSTED-TRAN-RECORD.
001900     05  PT-TRANSACTION-ID       PIC 9(06).
002000     05  PT-WALLET-ID            PIC 9(06).
002100     05  PT-TO-WALLET-ID         PIC 9(06).
002200     05  PT-TYPE                 PIC X(10).
002300         88  PT-TYPE-DEPOSIT              VALUE 'DEPOSIT'.
002400         88  PT-TYPE-WITHDRAWAL           VALUE 'WITHDRAWAL'.
002500         88  PT-TYPE-TRANSFER             VALUE 'TRANSFER'.
002600     05  PT-AMOUNT-BASE           PIC S9(7)V99 SIGN IS LEADING.
002700     05  PT-TIMESTAMP             PIC X(09).
002800     05  FILLER                   PIC X(04).
