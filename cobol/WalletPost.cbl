000100******************************************************************
000200* WALLET-POST
000300*
000400* DAILY WALLET POSTING / INTER-WALLET TRANSFER ENGINE.
000500*
000600* LOADS THE WALLET MASTER INTO A WORKING-STORAGE TABLE, APPLIES
000700* EACH REQUEST ON THE DAY'S TRANSACTION REQUEST FILE IN ARRIVAL
000800* ORDER (DEPOSIT, WITHDRAWAL OR WALLET-TO-WALLET TRANSFER),
000900* CONVERTS FOREIGN-CURRENCY AMOUNTS TO RUPEES THROUGH THE
001000* CURRENCY-CONVERT SUBPROGRAM, WRITES A POSTED-TRANSACTIONS
001100* RECORD FOR EACH ACCEPTED REQUEST AND A REJECTED-REQUESTS
001200* RECORD FOR EACH ONE TURNED DOWN, REWRITES THE WALLET MASTER
001300* WITH UPDATED BALANCES, AND DISPLAYS THE RUN CONTROL TOTALS.
001400*
001500* USED FILE
001600*    - WALLET MASTER (IN)        : WALTIN
001700*    - TRANSACTION REQUESTS (IN) : TRANIN
001800*    - WALLET MASTER (OUT)       : WALTOUT
001900*    - POSTED TRANSACTIONS (OUT) : POSTOUT
002000*    - REJECTED REQUESTS (OUT)   : REJOUT
002100*
002200******************************************************************
002300 IDENTIFICATION              DIVISION.
002400*-----------------------------------------------------------------
002500 PROGRAM-ID.                 WALLET-POST.
002600 AUTHOR.                     R. DONALDSON.
002700 INSTALLATION.               MIDLAND SAVINGS DATA PROCESSING CTR.
002800 DATE-WRITTEN.               12/03/88.
002900 DATE-COMPILED.
003000 SECURITY.                   CONFIDENTIAL.
003100*
003200******************************************************************
003300* CHANGE LOG
003400*-----------------------------------------------------------------
003500* 12/03/88  RD   ORIGINAL PROGRAM.  RUNS WALLET-ID SEQUENCED
003600*                MASTER AGAINST DAY'S REQUEST FILE.
003700* 02/14/89  RD   ADDED REJECTED-REQUESTS FILE SO BAD REQUESTS
003800*                ARE NO LONGER JUST DROPPED ON THE FLOOR.
003900* 07/09/89  JKM  ADDED TRANSFER (ACTION-CODE T) - DEBITS SENDER,
004000*                CREDITS RECIPIENT, ONE POSTED RECORD.
004100* 11/30/89  JKM  CURRENCY-CONVERT CALL ADDED FOR NON-RUPEE        WAL0114 
004200*                REQUESTS - REQUEST #WAL-0114.                    WAL0114 
004300* 03/02/90  RD   INSUFFICIENT FUNDS CHECK MOVED AHEAD OF BALANCE
004400*                UPDATE - WAS POSTING THEN BACKING OUT.
004500* 08/18/90  JKM  WALLET TABLE LOAD NOW ABORTS RUN ON BLANK
004600*                USERNAME/PASSWORD OR NEGATIVE OPENING BALANCE.
004700* 01/22/91  TLC  ADDED RUN CONTROL TOTALS DISPLAY AT EOJ PER      WAL0158 
004800*                OPERATIONS REQUEST #WAL-0158.                    WAL0158 
004900* 06/11/92  TLC  NEXT-TRANSACTION-ID NOW CARRIED IN WORKING
005000*                STORAGE INSTEAD OF RESTARTING AT 1 EACH RUN.
005100* 09/30/93  RD   SEARCH ALL ADOPTED FOR WALLET TABLE LOOKUP -
005200*                SEQUENTIAL SEARCH TOO SLOW ON LARGE RUNS.
005300* 04/05/95  JKM  DEBUG TABLE DUMP ADDED UNDER UPSI-0 FOR
005400*                OPERATIONS TO USE WHEN A RUN LOOKS SUSPECT.
005500* 02/17/97  PAS  REASON TEXT STANDARDIZED TO MATCH THE NEW        WAL0203 
005600*                TELLER SCREEN MESSAGES - TICKET WAL-0203.        WAL0203 
005700* 10/06/98  PAS  Y2K REMEDIATION - TIMESTAMP FIELD IS CARRIED
005800*                AND COMPARED AS GIVEN, NO CENTURY WINDOWING
005900*                PERFORMED BY THIS PROGRAM.  VERIFIED OK.
006000* 05/19/99  PAS  WITHDRAWAL AND TRANSFER REASON TEXT ALIGNED -    WAL0219 
006100*                TICKET WAL-0219.                                 WAL0219 
006200* 01/15/00  PAS  NEGATIVE-BALANCE CONSOLE TRAP IN                 WAL0240 
006300*                400-BUILD-MASTER-OUT-RECORD REWORKED TO TEST     WAL0240 
006400*                THE NUMERIC BALANCE DIRECTLY - THE OLD SIGN-     WAL0240 
006500*                PEEL REDEFINE COMPARE AGAINST A DASH COULD       WAL0240 
006600*                NEVER FIRE, SINCE THE LEADING BYTE CARRIES AN    WAL0240 
006700*                OVERPUNCH, NOT A LITERAL SIGN CHARACTER -        WAL0240 
006800*                AUDIT FINDING #WAL-0240.                         WAL0240 
006900* 03/14/00  PAS  AUDIT ALSO QUESTIONED THE 06/11/92 NOTE ABOVE -  WAL0242 
007000*                WS-NEXT-TRAN-ID IS PART OF WP-RUN-COUNTERS AND   WAL0242 
007100*                IS INITIALIZED TO ZERO EVERY RUN IN 300-         WAL0242 
007200*                INITIALIZE-SWITCHES-AND-COUNTERS, SO IT HAS      WAL0242 
007300*                ALWAYS RESTARTED AT 1 EACH RUN BY DESIGN.        WAL0242 
007400*                CORRECTING THE RECORD - NO CODE CHANGE NEEDED,   WAL0242 
007500*                TRANSACTION-ID IS UNIQUE PER RUN, NOT PER        WAL0242 
007600*                WALLET-POST'S LIFETIME - TICKET WAL-0242.        WAL0242 
007700* 05/30/00  PAS  WP-SENDER-IDX MOVED OUT OF WP-REQUEST-WORK-      WAL0245 
007800*                AREA TO A STANDALONE 77-LEVEL ITEM SO IT CAN     WAL0245 
007900*                BE RESET ON ITS OWN WITHOUT TOUCHING THE REST    WAL0245 
008000*                OF THE WORK AREA.  400-BUILD-WALLET-ENTRY        WAL0245 
008100*                REWORKED TO GO TO ITS OWN EXIT PARAGRAPH ON A    WAL0245 
008200*                BAD MASTER RECORD, CALLED FROM 300-LOAD-WALLET-  WAL0245 
008300*                TABLE AS A PERFORM ... THRU RANGE PER SHOP       WAL0245 
008400*                CODING STANDARDS REVIEW - TICKET WAL-0245.       WAL0245 
008500******************************************************************
008600 ENVIRONMENT                 DIVISION.
008700*-----------------------------------------------------------------
008800 CONFIGURATION                SECTION.
008900 SOURCE-COMPUTER.            IBM-370.
009000 OBJECT-COMPUTER.            IBM-370.
009100 SPECIAL-NAMES.
009200     C01 IS TOP-OF-FORM
009300     UPSI-0 IS WP-DEBUG-SWITCH
009400         ON STATUS IS WP-DEBUG-ON
009500         OFF STATUS IS WP-DEBUG-OFF.
009600*-----------------------------------------------------------------
009700 INPUT-OUTPUT                SECTION.
009800 FILE-CONTROL.
009900     SELECT  WALLET-MASTER-IN
010000             ASSIGN TO WALTIN
010100             ORGANIZATION IS LINE SEQUENTIAL.
010200
010300     SELECT  TRANSACTION-REQUESTS
010400             ASSIGN TO TRANIN
010500             ORGANIZATION IS LINE SEQUENTIAL.
010600
010700     SELECT  WALLET-MASTER-OUT
010800             ASSIGN TO WALTOUT
010900             ORGANIZATION IS LINE SEQUENTIAL.
011000
011100     SELECT  POSTED-TRANSACTIONS
011200             ASSIGN TO POSTOUT
011300             ORGANIZATION IS LINE SEQUENTIAL.
011400
011500     SELECT  REJECTED-REQUESTS
011600             ASSIGN TO REJOUT
011700             ORGANIZATION IS LINE SEQUENTIAL.
011800
011900******************************************************************
012000 DATA                        DIVISION.
012100*-----------------------------------------------------------------
012200 FILE                        SECTION.
012300 FD  WALLET-MASTER-IN
012400     RECORD CONTAINS 46 CHARACTERS
012500     DATA RECORD IS WALLET-RECORD-IN.
012600* EXACT 46-BYTE WALLET INTERCHANGE LAYOUT - EVERY BYTE IS
012700* ACCOUNTED FOR, SO THIS ONE CARRIES NO FILLER.
012800 01  WALLET-RECORD-IN.
012900     05  WALLET-ID-IN        PIC 9(06).
013000     05  USER-ID-IN          PIC 9(06).
013100     05  USERNAME-IN         PIC X(15).
013200     05  PASSWORD-IN         PIC X(10).
013300     05  BALANCE-IN          PIC S9(7)V99 SIGN IS LEADING.
013400
013500 FD  TRANSACTION-REQUESTS
013600     RECORD CONTAINS 40 CHARACTERS
013700     DATA RECORD IS TRAN-RECORD-IN.
013800* EXACT 40-BYTE REQUEST LAYOUT - NO SPARE BYTE FOR FILLER.
013900 01  TRAN-RECORD-IN.
014000     05  REQUEST-ID-IN       PIC 9(06).
014100     05  ACTION-CODE-IN      PIC X(01).
014200         88  ACTION-DEPOSIT           VALUE 'D'.
014300         88  ACTION-WITHDRAWAL        VALUE 'W'.
014400         88  ACTION-TRANSFER          VALUE 'T'.
014500     05  WALLET-ID-TR        PIC 9(06).
014600     05  TO-WALLET-ID-TR     PIC 9(06).
014700     05  CURRENCY-TR         PIC X(03).
014800     05  AMOUNT-TR           PIC 9(7)V99.
014900     05  TIMESTAMP-TR        PIC X(09).
015000* REDEFINE #1 - TIMESTAMP LAID OUT AS YYMMDDHH-M SO THE REJECT
015100* AND POST PARAGRAPHS CAN DISPLAY A READABLE HH:M WHEN TRACING.
015200 01  TRAN-RECORD-ALT REDEFINES TRAN-RECORD-IN.
015300     05  FILLER              PIC X(31).
015400     05  TR-TS-DATE          PIC 9(06).
015500     05  TR-TS-HOUR          PIC 9(02).
015600     05  TR-TS-MIN-TENS      PIC 9(01).
015700
015800 FD  WALLET-MASTER-OUT
015900     RECORD CONTAINS 46 CHARACTERS
016000     DATA RECORD IS WALLET-RECORD-OUT.
016100 01  WALLET-RECORD-OUT.
016200     05  WALLET-ID-OUT       PIC 9(06).
016300     05  USER-ID-OUT         PIC 9(06).
016400     05  USERNAME-OUT        PIC X(15).
016500     05  PASSWORD-OUT        PIC X(10).
016600     05  BALANCE-OUT         PIC S9(7)V99 SIGN IS LEADING.
016700* REDEFINE #2 - READ-ONLY UPSI-0 DEBUG VIEW OF THE OUTGOING
016800* BALANCE, SPLIT INTO ITS OVERPUNCH SIGN BYTE AND MAGNITUDE
016900* DIGITS.  USED TO BE COMPARED AGAINST A LITERAL '-' TO TRAP A
017000* BALANCE THAT WENT NEGATIVE, BUT THE LEADING BYTE OF AN
017100* OVERPUNCHED FIELD IS NEVER A LITERAL '-' SO THAT TEST COULD
017200* NEVER FIRE - REWORKED 01/15/00 TO TEST BALANCE-OUT ITSELF
017300* DIRECTLY, SEE CHANGE LOG.
017400 01  WALLET-RECORD-OUT-R REDEFINES WALLET-RECORD-OUT.
017500     05  FILLER              PIC X(37).
017600     05  BALANCE-OUT-SIGN    PIC X(01).
017700     05  BALANCE-OUT-DIGITS  PIC 9(08).
017800
017900 FD  POSTED-TRANSACTIONS
018000     RECORD CONTAINS 50 CHARACTERS
018100     DATA RECORD IS POSTED-TRAN-RECORD.
018200     COPY "PostedTranRecord.cpy".
018300
018400 FD  REJECTED-REQUESTS
018500     RECORD CONTAINS 70 CHARACTERS
018600     DATA RECORD IS REJECT-RECORD-OUT.
018700 01  REJECT-RECORD-OUT.
018800     05  RJ-REQUEST-ID        PIC 9(06).
018900     05  RJ-ACTION-CODE       PIC X(01).
019000     05  RJ-WALLET-ID         PIC 9(06).
019100     05  RJ-REASON            PIC X(40).
019200     05  FILLER               PIC X(17).
019300
019400*-----------------------------------------------------------------
019500 WORKING-STORAGE             SECTION.
019600*-----------------------------------------------------------------
019700* STANDALONE SUBSCRIPT FOR THE SENDER SIDE OF A TRANSFER LOOKUP -
019800* PULLED OUT OF WP-REQUEST-WORK-AREA SO IT CAN BE RESET BY ITSELF
019900* AT THE TOP OF 500-LOOKUP-WALLET WITHOUT TOUCHING THE REST OF
020000* THE REQUEST WORK AREA - AUDIT FINDING #WAL-0245.
020100 77  WP-SENDER-IDX           PIC 9(05) COMP VALUE ZERO.
020200 01  WP-CONSTANTS.
020300     05  WP-MAX-WALLETS      PIC 9(05) COMP VALUE 5000.
020400     05  FILLER              PIC X(01).
020500
020600 01  SWITCHES-AND-COUNTERS.
020700     05  WALLET-EOF-SW       PIC X(01) VALUE 'N'.
020800         88  WALLET-EOF                VALUE 'Y'.
020900     05  TRAN-EOF-SW         PIC X(01) VALUE 'N'.
021000         88  TRAN-EOF                  VALUE 'Y'.
021100     05  WP-MASTER-BAD-SW    PIC X(01) VALUE 'N'.
021200         88  WP-MASTER-BAD             VALUE 'Y'.
021300     05  WP-REQUEST-OK-SW    PIC X(01) VALUE 'N'.
021400         88  WP-REQUEST-OK             VALUE 'Y'.
021500     05  WP-CURRENCY-OK-SW   PIC X(01) VALUE 'N'.
021600         88  WP-CURRENCY-OK            VALUE 'Y'.
021700     05  WP-WALLET-FOUND-SW  PIC X(01) VALUE 'N'.
021800         88  WP-WALLET-FOUND           VALUE 'Y'.
021900     05  WP-RECIP-FOUND-SW   PIC X(01) VALUE 'N'.
022000         88  WP-RECIP-FOUND            VALUE 'Y'.
022100     05  FILLER              PIC X(01).
022200*
022300 01  WP-RUN-COUNTERS                  COMP.
022400     05  WS-READ-COUNT       PIC 9(07) VALUE ZERO.
022500     05  WS-WALLET-COUNT     PIC 9(05) VALUE ZERO.
022600     05  WS-POST-COUNT       PIC 9(07) VALUE ZERO.
022700     05  WS-REJECT-COUNT     PIC 9(07) VALUE ZERO.
022800     05  WS-DEPOSIT-COUNT    PIC 9(07) VALUE ZERO.
022900     05  WS-WITHDRAW-COUNT   PIC 9(07) VALUE ZERO.
023000     05  WS-TRANSFER-COUNT   PIC 9(07) VALUE ZERO.
023100     05  WS-NEXT-TRAN-ID     PIC 9(06) VALUE ZERO.
023200     05  FILLER              PIC 9(01) VALUE ZERO.
023300*
023400 01  WP-RUN-AMOUNTS.
023500     05  WS-DEPOSIT-TOTAL    PIC S9(9)V99 VALUE ZERO.
023600     05  WS-WITHDRAW-TOTAL   PIC S9(9)V99 VALUE ZERO.
023700     05  WS-TRANSFER-TOTAL   PIC S9(9)V99 VALUE ZERO.
023800     05  FILLER              PIC X(01).
023900*
024000 01  WALLET-TABLE.
024100     05  WT-ENTRY OCCURS 1 TO 5000 TIMES
024200             DEPENDING ON WS-WALLET-COUNT
024300             ASCENDING KEY IS WT-WALLET-ID
024400             INDEXED BY WT-IDX.
024500         10  WT-WALLET-ID    PIC 9(06).
024600         10  WT-USER-ID      PIC 9(06).
024700         10  WT-USERNAME     PIC X(15).
024800         10  WT-PASSWORD     PIC X(10).
024900         10  WT-BALANCE      PIC S9(7)V99 SIGN IS LEADING.
025000         10  FILLER          PIC X(01).
025100* REDEFINE #3 - FLAT CHARACTER IMAGE OF THE TABLE, USED ONLY BY
025200* 400-DEBUG-DUMP-TABLE WHEN OPERATIONS TURNS ON UPSI-0 FOR A
025300* SUSPECT RUN.
025400 01  WALLET-TABLE-IMAGE REDEFINES WALLET-TABLE.
025500     05  WT-IMAGE-ROW OCCURS 1 TO 5000 TIMES
025600             DEPENDING ON WS-WALLET-COUNT
025700             INDEXED BY WT-IMG-IDX         PIC X(46).
025800*
025900 01  WP-REQUEST-WORK-AREA.
026000     05  WP-RECIPIENT-IDX    PIC 9(05) COMP VALUE ZERO.
026100     05  WP-AMOUNT-BASE      PIC S9(7)V99 SIGN IS LEADING
026200                             VALUE ZERO.
026300     05  WP-REJECT-REASON    PIC X(40) VALUE SPACES.
026400     05  WP-TYPE-TEXT        PIC X(10) VALUE SPACES.
026500     05  FILLER              PIC X(01).
026600*
026700* LINKAGE AREA SHARED WITH CURRENCY-CONVERT.
026800 01  CC-LINK-AREA.
026900     05  CC-FUNCTION-CODE    PIC X(01).
027000         88  CC-TO-BASE                VALUE 'T'.
027100         88  CC-FROM-BASE              VALUE 'F'.
027200     05  CC-CURRENCY-CODE    PIC X(03).
027300     05  CC-AMOUNT-IN        PIC S9(9)V99 SIGN IS LEADING.
027400     05  CC-AMOUNT-OUT       PIC S9(9)V99 SIGN IS LEADING.
027500     05  CC-VALID-SWITCH     PIC X(01).
027600         88  CC-CURRENCY-VALID         VALUE 'Y'.
027700     05  FILLER              PIC X(01).
027800*
027900 01  WP-HEADINGS.
028000     05  FILLER              PIC X(41)
028100         VALUE 'WALLET-POST - DAILY POSTING RUN CONTROL'.
028200*
028300******************************************************************
028400 PROCEDURE                   DIVISION.
028500*-----------------------------------------------------------------
028600* MAIN LINE
028700*-----------------------------------------------------------------
028800 100-WALLET-POST.
028900     PERFORM 200-INITIATE-WALLET-POST.
029000     PERFORM 200-PROCESS-ONE-REQUEST UNTIL TRAN-EOF.
029100     PERFORM 200-TERMINATE-WALLET-POST.
029200
029300     STOP RUN.
029400
029500******************************************************************
029600* OPEN FILES, LOAD AND VALIDATE THE WALLET TABLE, PRIME THE
029700* TRANSACTION FILE READ.
029800*-----------------------------------------------------------------
029900 200-INITIATE-WALLET-POST.
030000     PERFORM 300-OPEN-ALL-FILES.
030100     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
030200     PERFORM 300-LOAD-WALLET-TABLE.
030300     PERFORM 300-READ-TRAN-RECORD.
030400
030500*-----------------------------------------------------------------
030600* EDIT ONE REQUEST, APPLY IT IF GOOD, REJECT IT IF NOT, THEN
030700* READ THE NEXT ONE.
030800*-----------------------------------------------------------------
030900 200-PROCESS-ONE-REQUEST.
031000     ADD 1 TO WS-READ-COUNT.
031100     PERFORM 300-EDIT-REQUEST.
031200     IF  WP-REQUEST-OK
031300         PERFORM 300-APPLY-REQUEST
031400     ELSE
031500         PERFORM 300-REJECT-REQUEST
031600     END-IF.
031700     PERFORM 300-READ-TRAN-RECORD.
031800
031900*-----------------------------------------------------------------
032000* REWRITE THE MASTER, SHOW THE RUN TOTALS, CLOSE UP.
032100*-----------------------------------------------------------------
032200 200-TERMINATE-WALLET-POST.
032300     PERFORM 300-WRITE-WALLET-TABLE.
032400     PERFORM 300-DISPLAY-CONTROL-TOTALS.
032500     IF  WP-DEBUG-ON
032600         PERFORM 400-DEBUG-DUMP-TABLE
032700     END-IF.
032800     PERFORM 300-CLOSE-ALL-FILES.
032900
033000******************************************************************
033100 300-OPEN-ALL-FILES.
033200     OPEN    INPUT   WALLET-MASTER-IN
033300             INPUT   TRANSACTION-REQUESTS
033400             OUTPUT  WALLET-MASTER-OUT
033500             OUTPUT  POSTED-TRANSACTIONS
033600             OUTPUT  REJECTED-REQUESTS.
033700
033800*-----------------------------------------------------------------
033900 300-INITIALIZE-SWITCHES-AND-COUNTERS.
034000     INITIALIZE SWITCHES-AND-COUNTERS
034100                WP-RUN-COUNTERS
034200                WP-RUN-AMOUNTS.
034300
034400*-----------------------------------------------------------------
034500* LOAD EVERY WALLET MASTER RECORD INTO THE TABLE, ABORTING THE
034600* WHOLE RUN THE FIRST TIME A RECORD FAILS VALIDATION - SEE
034700* 400-VALIDATE-WALLET-ENTRY.
034800*-----------------------------------------------------------------
034900 300-LOAD-WALLET-TABLE.
035000     PERFORM 400-READ-WALLET-RECORD.
035100* 03/14/00 PAS - RANGE WIDENED TO THRU THE EXIT PARAGRAPH BELOW
035200* SO 400-BUILD-WALLET-ENTRY CAN GO TO ITS OWN EXIT ON A BAD
035300* MASTER RECORD INSTEAD OF NESTING THE REMAINING MOVES UNDER
035400* AN IF - TICKET WAL-0245.
035500     PERFORM 400-BUILD-WALLET-ENTRY
035600             THRU 400-BUILD-WALLET-ENTRY-EXIT
035700             VARYING WT-IDX FROM 1 BY 1
035800             UNTIL WALLET-EOF OR WP-MASTER-BAD
035900                OR WT-IDX > WP-MAX-WALLETS.
036000     IF  WP-MASTER-BAD
036100         PERFORM 400-ABORT-BAD-MASTER
036200     END-IF.
036300
036400*-----------------------------------------------------------------
036500 300-READ-TRAN-RECORD.
036600     READ TRANSACTION-REQUESTS
036700         AT END      SET TRAN-EOF TO TRUE.
036800
036900*-----------------------------------------------------------------
037000* DECIDE WHETHER THE CURRENT REQUEST IS GOOD.  SETS
037100* WP-REQUEST-OK-SW AND, WHEN NOT OK, WP-REJECT-REASON.
037200*-----------------------------------------------------------------
037300 300-EDIT-REQUEST.
037400     MOVE 'N'    TO WP-REQUEST-OK-SW.
037500     MOVE SPACES TO WP-REJECT-REASON.
037600     EVALUATE TRUE
037700         WHEN ACTION-DEPOSIT
037800             PERFORM 400-EDIT-DEPOSIT-OR-WITHDRAWAL
037900         WHEN ACTION-WITHDRAWAL
038000             PERFORM 400-EDIT-DEPOSIT-OR-WITHDRAWAL
038100         WHEN ACTION-TRANSFER
038200             PERFORM 400-EDIT-TRANSFER
038300         WHEN OTHER
038400             MOVE 'INVALID ACTION CODE' TO WP-REJECT-REASON
038500     END-EVALUATE.
038600
038700*-----------------------------------------------------------------
038800* APPLY A REQUEST ALREADY FOUND GOOD BY 300-EDIT-REQUEST.
038900*-----------------------------------------------------------------
039000 300-APPLY-REQUEST.
039100     EVALUATE TRUE
039200         WHEN ACTION-DEPOSIT
039300             PERFORM 400-APPLY-DEPOSIT
039400         WHEN ACTION-WITHDRAWAL
039500             PERFORM 400-APPLY-WITHDRAWAL
039600         WHEN ACTION-TRANSFER
039700             PERFORM 400-APPLY-TRANSFER
039800     END-EVALUATE.
039900     PERFORM 400-POST-TRANSACTION.
040000
040100*-----------------------------------------------------------------
040200 300-REJECT-REQUEST.
040300     ADD 1 TO WS-REJECT-COUNT.
040400     INITIALIZE REJECT-RECORD-OUT.
040500     MOVE REQUEST-ID-IN  TO RJ-REQUEST-ID.
040600     MOVE ACTION-CODE-IN TO RJ-ACTION-CODE.
040700     MOVE WALLET-ID-TR   TO RJ-WALLET-ID.
040800     MOVE WP-REJECT-REASON TO RJ-REASON.
040900     WRITE REJECT-RECORD-OUT.
041000     DISPLAY 'REJECTED REQUEST ' REQUEST-ID-IN ' AT '
041100             TR-TS-HOUR ':' TR-TS-MIN-TENS
041200             ' - ' WP-REJECT-REASON.
041300
041400*-----------------------------------------------------------------
041500* REWRITE THE MASTER FILE IN THE SAME ASCENDING WALLET-ID
041600* ORDER IT WAS READ IN.
041700*-----------------------------------------------------------------
041800 300-WRITE-WALLET-TABLE.
041900     PERFORM 400-BUILD-MASTER-OUT-RECORD
042000             VARYING WT-IDX FROM 1 BY 1
042100             UNTIL WT-IDX > WS-WALLET-COUNT.
042200
042300*-----------------------------------------------------------------
042400 300-DISPLAY-CONTROL-TOTALS.
042500     DISPLAY WP-HEADINGS.
042600     DISPLAY 'WALLETS ON MASTER . . . . . . ' WS-WALLET-COUNT.
042700     DISPLAY 'REQUESTS READ  . . . . . . . . ' WS-READ-COUNT.
042800     DISPLAY 'REQUESTS POSTED  . . . . . . . ' WS-POST-COUNT.
042900     DISPLAY 'REQUESTS REJECTED  . . . . . . ' WS-REJECT-COUNT.
043000     DISPLAY 'DEPOSITS POSTED  . . . . . . . ' WS-DEPOSIT-COUNT
043100             ' FOR ' WS-DEPOSIT-TOTAL ' INR'.
043200     DISPLAY 'WITHDRAWALS POSTED . . . . . . ' WS-WITHDRAW-COUNT
043300             ' FOR ' WS-WITHDRAW-TOTAL ' INR'.
043400     DISPLAY 'TRANSFERS POSTED . . . . . . . ' WS-TRANSFER-COUNT
043500             ' FOR ' WS-TRANSFER-TOTAL ' INR'.
043600
043700*-----------------------------------------------------------------
043800 300-CLOSE-ALL-FILES.
043900     CLOSE   WALLET-MASTER-IN
044000             TRANSACTION-REQUESTS
044100             WALLET-MASTER-OUT
044200             POSTED-TRANSACTIONS
044300             REJECTED-REQUESTS.
044400
044500******************************************************************
044600 400-READ-WALLET-RECORD.
044700     READ WALLET-MASTER-IN
044800         AT END      SET WALLET-EOF TO TRUE.
044900
045000*-----------------------------------------------------------------
045100* MOVE ONE VALIDATED MASTER RECORD INTO THE TABLE.  READS THE
045200* NEXT MASTER RECORD SO THE VARYING LOOP CAN RETEST.
045300*-----------------------------------------------------------------
045400 400-BUILD-WALLET-ENTRY.
045500     PERFORM 500-VALIDATE-WALLET-ENTRY.
045600     IF  WP-MASTER-BAD
045700         GO TO 400-BUILD-WALLET-ENTRY-EXIT
045800     END-IF.
045900     MOVE WALLET-ID-IN  TO WT-WALLET-ID  (WT-IDX).
046000     MOVE USER-ID-IN    TO WT-USER-ID    (WT-IDX).
046100     MOVE USERNAME-IN   TO WT-USERNAME   (WT-IDX).
046200     MOVE PASSWORD-IN   TO WT-PASSWORD   (WT-IDX).
046300     MOVE BALANCE-IN    TO WT-BALANCE    (WT-IDX).
046400     ADD 1 TO WS-WALLET-COUNT.
046500     PERFORM 400-READ-WALLET-RECORD.
046600*-----------------------------------------------------------------
046700* EXIT PARAGRAPH FOR THE THRU RANGE ABOVE - THE BAD-MASTER GO TO
046800* LANDS HERE, SKIPPING THE TABLE MOVES AND THE NEXT READ.
046900*-----------------------------------------------------------------
047000 400-BUILD-WALLET-ENTRY-EXIT.
047100     EXIT.
047200
047300*-----------------------------------------------------------------
047400* ABORTS THE RUN - A BAD MASTER RECORD IS A SETUP ERROR, NOT A
047500* REQUEST TO BE REJECTED, SO NO OUTPUT IS TRUSTWORTHY.
047600*-----------------------------------------------------------------
047700 400-ABORT-BAD-MASTER.
047800     DISPLAY 'WALLET-POST - MASTER FILE REJECTED - RUN ABORTED'.
047900     DISPLAY 'WALLET-ID  ' WALLET-ID-IN.
048000     DISPLAY 'REASON     ' WP-REJECT-REASON.
048100     CLOSE WALLET-MASTER-IN TRANSACTION-REQUESTS
048200           WALLET-MASTER-OUT POSTED-TRANSACTIONS
048300           REJECTED-REQUESTS.
048400     STOP RUN.
048500
048600*-----------------------------------------------------------------
048700* DEBUG AID FOR OPERATIONS - UPSI-0 ON PRINTS EVERY TABLE ROW
048800* AS A RAW 46-CHARACTER IMAGE.
048900*-----------------------------------------------------------------
049000 400-DEBUG-DUMP-TABLE.
049100     DISPLAY 'WALLET-POST - UPSI-0 TABLE DUMP FOLLOWS'.
049200     PERFORM 500-DISPLAY-ONE-TABLE-ROW
049300             VARYING WT-IMG-IDX FROM 1 BY 1
049400             UNTIL WT-IMG-IDX > WS-WALLET-COUNT.
049500
049600*-----------------------------------------------------------------
049700 500-DISPLAY-ONE-TABLE-ROW.
049800     DISPLAY WT-IMAGE-ROW (WT-IMG-IDX).
049900
050000*-----------------------------------------------------------------
050100* A MASTER RECORD IS BAD IF THE USERNAME OR PASSWORD IS BLANK
050200* OR THE OPENING BALANCE IS ALREADY NEGATIVE.
050300*-----------------------------------------------------------------
050400 500-VALIDATE-WALLET-ENTRY.
050500     EVALUATE TRUE
050600         WHEN USERNAME-IN = SPACES
050700             MOVE 'Y' TO WP-MASTER-BAD-SW
050800             MOVE 'USERNAME CANNOT BE NULL OR EMPTY'
050900                                         TO WP-REJECT-REASON
051000         WHEN PASSWORD-IN = SPACES
051100             MOVE 'Y' TO WP-MASTER-BAD-SW
051200             MOVE 'PASSWORD CANNOT BE NULL OR EMPTY'
051300                                         TO WP-REJECT-REASON
051400         WHEN BALANCE-IN < 0
051500             MOVE 'Y' TO WP-MASTER-BAD-SW
051600             MOVE 'WALLET BALANCE MAY NOT BE NEGATIVE'
051700                                         TO WP-REJECT-REASON
051800     END-EVALUATE.
051900
052000*-----------------------------------------------------------------
052100* EDIT A DEPOSIT OR A WITHDRAWAL REQUEST - SAME LOOKUP AND
052200* CURRENCY STEPS, DIFFERENT AMOUNT TEST.
052300*-----------------------------------------------------------------
052400 400-EDIT-DEPOSIT-OR-WITHDRAWAL.
052500     PERFORM 500-LOOKUP-WALLET.
052600     IF  WP-WALLET-FOUND
052700         PERFORM 500-CONVERT-REQUEST-AMOUNT
052800         IF  WP-CURRENCY-OK
052900             IF  WP-AMOUNT-BASE NOT > ZERO
053000                 IF ACTION-DEPOSIT
053100                     MOVE 'DEPOSIT AMOUNT MUST BE POSITIVE'
053200                                         TO WP-REJECT-REASON
053300                 ELSE
053400                     MOVE 'WITHDRAW AMOUNT MUST BE POSITIVE'
053500                                         TO WP-REJECT-REASON
053600                 END-IF
053700             ELSE
053800                 IF  ACTION-WITHDRAWAL
053900                 AND WP-AMOUNT-BASE > WT-BALANCE (WP-SENDER-IDX)
054000                     MOVE 'INSUFFICIENT FUNDS'
054100                                         TO WP-REJECT-REASON
054200                 ELSE
054300                     MOVE 'Y' TO WP-REQUEST-OK-SW
054400                 END-IF
054500             END-IF
054600         ELSE
054700             MOVE 'CURRENCY INVALID' TO WP-REJECT-REASON
054800         END-IF
054900     ELSE
055000         MOVE 'USER NOT FOUND' TO WP-REJECT-REASON
055100     END-IF.
055200
055300*-----------------------------------------------------------------
055400* EDIT A TRANSFER REQUEST - BOTH WALLETS MUST EXIST, AMOUNT
055500* MUST CONVERT, MUST BE POSITIVE, AND SENDER MUST HAVE THE
055600* FUNDS.
055700*-----------------------------------------------------------------
055800 400-EDIT-TRANSFER.
055900     PERFORM 500-LOOKUP-WALLET.
056000     PERFORM 500-LOOKUP-RECIPIENT.
056100     IF  WP-WALLET-FOUND AND WP-RECIP-FOUND
056200         PERFORM 500-CONVERT-REQUEST-AMOUNT
056300         IF  WP-CURRENCY-OK
056400             IF  WP-AMOUNT-BASE NOT > ZERO
056500                 MOVE 'TRANSFER AMOUNT MUST BE POSITIVE'
056600                                         TO WP-REJECT-REASON
056700             ELSE
056800                 IF  WP-AMOUNT-BASE > WT-BALANCE (WP-SENDER-IDX)
056900                     MOVE 'INSUFFICIENT FUNDS'
057000                                         TO WP-REJECT-REASON
057100                 ELSE
057200                     MOVE 'Y' TO WP-REQUEST-OK-SW
057300                 END-IF
057400             END-IF
057500         ELSE
057600             MOVE 'CURRENCY INVALID' TO WP-REJECT-REASON
057700         END-IF
057800     ELSE
057900         MOVE 'USER NOT FOUND' TO WP-REJECT-REASON
058000     END-IF.
058100
058200*-----------------------------------------------------------------
058300* BINARY SEARCH THE ASCENDING WALLET TABLE FOR THE ACTING
058400* WALLET.  LEAVES WT-IDX (SO WP-SENDER-IDX) POSITIONED ON A
058500* FIND.
058600*-----------------------------------------------------------------
058700 500-LOOKUP-WALLET.
058800     MOVE 'N' TO WP-WALLET-FOUND-SW.
058900     SEARCH ALL WT-ENTRY
059000         WHEN WT-WALLET-ID (WT-IDX) = WALLET-ID-TR
059100             MOVE 'Y'     TO WP-WALLET-FOUND-SW
059200             MOVE WT-IDX  TO WP-SENDER-IDX
059300     END-SEARCH.
059400
059500*-----------------------------------------------------------------
059600* BINARY SEARCH FOR THE RECIPIENT WALLET OF A TRANSFER.
059700*-----------------------------------------------------------------
059800 500-LOOKUP-RECIPIENT.
059900     MOVE 'N' TO WP-RECIP-FOUND-SW.
060000     SEARCH ALL WT-ENTRY
060100         WHEN WT-WALLET-ID (WT-IDX) = TO-WALLET-ID-TR
060200             MOVE 'Y'     TO WP-RECIP-FOUND-SW
060300             MOVE WT-IDX  TO WP-RECIPIENT-IDX
060400     END-SEARCH.
060500
060600*-----------------------------------------------------------------
060700* CALL CURRENCY-CONVERT TO TURN THE REQUEST AMOUNT INTO RUPEES.
060800* LEAVES WP-AMOUNT-BASE AND WP-CURRENCY-OK-SW SET.
060900*-----------------------------------------------------------------
061000 500-CONVERT-REQUEST-AMOUNT.
061100     MOVE 'N'           TO WP-CURRENCY-OK-SW.
061200     SET  CC-TO-BASE    TO TRUE.
061300     MOVE CURRENCY-TR   TO CC-CURRENCY-CODE.
061400     MOVE AMOUNT-TR     TO CC-AMOUNT-IN.
061500     MOVE SPACES        TO CC-VALID-SWITCH.
061600     CALL 'CURRENCY-CONVERT' USING CC-LINK-AREA.
061700     IF  CC-CURRENCY-VALID
061800         MOVE 'Y'            TO WP-CURRENCY-OK-SW
061900         MOVE CC-AMOUNT-OUT  TO WP-AMOUNT-BASE
062000     END-IF.
062100
062200*-----------------------------------------------------------------
062300 400-APPLY-DEPOSIT.
062400     ADD WP-AMOUNT-BASE TO WT-BALANCE (WP-SENDER-IDX).
062500     MOVE 'DEPOSIT'     TO WP-TYPE-TEXT.
062600     ADD 1              TO WS-DEPOSIT-COUNT.
062700     ADD WP-AMOUNT-BASE TO WS-DEPOSIT-TOTAL.
062800
062900*-----------------------------------------------------------------
063000 400-APPLY-WITHDRAWAL.
063100     SUBTRACT WP-AMOUNT-BASE FROM WT-BALANCE (WP-SENDER-IDX).
063200     MOVE 'WITHDRAWAL'  TO WP-TYPE-TEXT.
063300     ADD 1              TO WS-WITHDRAW-COUNT.
063400     ADD WP-AMOUNT-BASE TO WS-WITHDRAW-TOTAL.
063500
063600*-----------------------------------------------------------------
063700 400-APPLY-TRANSFER.
063800     SUBTRACT WP-AMOUNT-BASE FROM WT-BALANCE (WP-SENDER-IDX).
063900     ADD      WP-AMOUNT-BASE TO   WT-BALANCE (WP-RECIPIENT-IDX).
064000     MOVE 'TRANSFER'    TO WP-TYPE-TEXT.
064100     ADD 1              TO WS-TRANSFER-COUNT.
064200     ADD WP-AMOUNT-BASE TO WS-TRANSFER-TOTAL.
064300
064400*-----------------------------------------------------------------
064500* WRITE THE POSTED-TRANSACTIONS RECORD FOR AN ACCEPTED REQUEST
064600* AND ASSIGN IT THE NEXT TRANSACTION-ID.
064700*-----------------------------------------------------------------
064800 400-POST-TRANSACTION.
064900     ADD 1 TO WS-NEXT-TRAN-ID.
065000     ADD 1 TO WS-POST-COUNT.
065100     INITIALIZE POSTED-TRAN-RECORD.
065200     MOVE WS-NEXT-TRAN-ID TO PT-TRANSACTION-ID.
065300     MOVE WALLET-ID-TR    TO PT-WALLET-ID.
065400     IF  ACTION-TRANSFER
065500         MOVE TO-WALLET-ID-TR TO PT-TO-WALLET-ID
065600     ELSE
065700         MOVE ZERO            TO PT-TO-WALLET-ID
065800     END-IF.
065900     MOVE WP-TYPE-TEXT    TO PT-TYPE.
066000     MOVE WP-AMOUNT-BASE  TO PT-AMOUNT-BASE.
066100     MOVE TIMESTAMP-TR    TO PT-TIMESTAMP.
066200     WRITE POSTED-TRAN-RECORD.
066300
066400*-----------------------------------------------------------------
066500* MOVE ONE TABLE ENTRY BACK OUT TO THE MASTER OUTPUT RECORD AND
066600* WRITE IT.  THE NUMERIC BALANCE ITSELF (NOT THE OVERPUNCH BYTE)
066700* IS TESTED FOR ANY BALANCE THAT SLIPPED NEGATIVE PAST THE
066800* APPLY PARAGRAPHS - SEE CHANGE LOG 01/15/00.
066900*-----------------------------------------------------------------
067000 400-BUILD-MASTER-OUT-RECORD.
067100     MOVE WT-WALLET-ID (WT-IDX) TO WALLET-ID-OUT.
067200     MOVE WT-USER-ID   (WT-IDX) TO USER-ID-OUT.
067300     MOVE WT-USERNAME  (WT-IDX) TO USERNAME-OUT.
067400     MOVE WT-PASSWORD  (WT-IDX) TO PASSWORD-OUT.
067500     MOVE WT-BALANCE   (WT-IDX) TO BALANCE-OUT.
067600     IF  BALANCE-OUT < ZERO
067700         DISPLAY 'WALLET-POST - BALANCE WENT NEGATIVE - WALLET '
067800                 WALLET-ID-OUT
067900     END-IF.
068000     IF  WP-DEBUG-ON
068100         DISPLAY 'WALLET-POST - UPSI-0 BALANCE-OUT DIGITS '
068200                 BALANCE-OUT-DIGITS ' FOR WALLET ' WALLET-ID-OUT
068300     END-IF.
068400     WRITE WALLET-RECORD-OUT.
